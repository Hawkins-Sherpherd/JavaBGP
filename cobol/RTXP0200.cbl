000100******************************************************************
000200* RTXP0200
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0200.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   21 NOV 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     ROUTE-TABLE INGEST WITH DEDUP.  LOADS THE STANDING ROUTE
001700*     CSV (IF ANY) INTO MEMORY, THEN MERGES IN A BATCH OF NEW
001800*     ROUTE RECORDS FROM THE COLLECTOR FEED, KEEPING THE
001900*     SHORTEST AS-PATH PER PREFIX, AND REWRITES THE WHOLE CSV.
002000*     A TARGET CSV THAT DOES NOT YET EXIST (FILE STATUS 35 ON
002100*     OPEN) IS TREATED AS AN EMPTY TABLE - THE REWRITE AT P700
002200*     THEN CREATES IT WITH JUST THE HEADER AND THE NEW ROWS.
002300*
002400*     DEFAULT ROUTES (0.0.0.0/0, ::/0) IN THE NEW-ROUTE FEED ARE
002500*     ALWAYS DROPPED - THEY DO NOT BELONG IN THE STANDING TABLE.
002600*     ROWS ALREADY IN THE TARGET CSV ARE NOT RE-VALIDATED OR
002700*     RE-SCREENED FOR DEFAULT ROUTES - THEY ARE TAKEN ON FAITH AS
002800*     HAVING PASSED THIS SAME CHECK WHEN THEY WERE FIRST ADDED.
002900******************************************************************
003000* CHANGE LOG.
003100*------------------------------------------------------------------
003200* DATE        INIT  REQUEST     DESCRIPTION
003300* ----------  ----  ----------  ----------------------------------
003400* 1994-11-21  RTH   NEW         INITIAL RELEASE.
003500* 1994-12-02  RTH   CR-0163     MERGE NOW CALLS RTXP0910 TO KEEP
003600*                               THE SHORTER AS-PATH INSTEAD OF
003700*                               ALWAYS KEEPING THE FIRST ONE SEEN
003800*                               (SAME CHANGE AS RTXP0100).
003900* 1995-03-06  JKM   CR-0221     ADDED THE DEFAULT-ROUTE FILTER -
004000*                               0.0.0.0/0 AND ::/0 WERE LEAKING
004100*                               INTO THE STANDING TABLE FROM THE
004200*                               COLLECTOR FEED AND CONFUSING THE
004300*                               NEXT-HOP SCRIPT GENERATOR.
004400* 1996-11-08  SPT   CR-0355     MERGE TABLE NOW KEEPS FIRST-SEEN
004500*                               ORDER ON A TIE (SEE RTXP0910
004600*                               CHANGE LOG).
004700* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004800*                               2-DIGIT YEAR FIELDS IN THIS
004900*                               PROGRAM.  NO CODE CHANGE REQUIRED.
005000* 2001-04-30  SPT   CR-0512     OUTPUT CSV NOW QUOTED VIA RTXP0930
005100*                               PER RFC4180 REVIEW (SAME CHANGE AS
005200*                               RTXP0100).
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT TARGET-CSV-IN     ASSIGN TO RTXTGTI
006700          ORGANIZATION   IS LINE SEQUENTIAL
006800          ACCESS         IS SEQUENTIAL
006900          FILE STATUS    IS WS-FS-TGT-IN.
007000*
007100     SELECT NEW-ROUTES-IN     ASSIGN TO RTXIN03
007200          ORGANIZATION   IS LINE SEQUENTIAL
007300          ACCESS         IS SEQUENTIAL
007400          FILE STATUS    IS WS-FS-NEW-IN.
007500*
007600     SELECT TARGET-CSV-OUT    ASSIGN TO RTXTGTO
007700          ORGANIZATION   IS LINE SEQUENTIAL
007800          ACCESS         IS SEQUENTIAL
007900          FILE STATUS    IS WS-FS-TGT-OUT.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  TARGET-CSV-IN.
008600 01  FD-TARGET-CSV-IN-REC             PIC X(128).
008700*
008800 FD  NEW-ROUTES-IN.
008900 01  FD-NEW-ROUTES-IN-REC             PIC X(128).
009000*
009100 FD  TARGET-CSV-OUT.
009200 01  FD-TARGET-CSV-OUT-REC            PIC X(128).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600     COPY RTXCSV.
009700     COPY RTXTAB.
009800*
009900 77  WS-FS-TGT-IN                     PIC X(02).
010000     88  WS-FS-TIN-OK                 VALUE "00".
010100     88  WS-FS-TIN-NAO-EXISTE         VALUE "35".
010200 77  WS-FS-NEW-IN                     PIC X(02).
010300     88  WS-FS-NIN-OK                 VALUE "00".
010400 77  WS-FS-TGT-OUT                    PIC X(02).
010500     88  WS-FS-TOUT-OK                VALUE "00".
010600*
010700 77  WS-FIM-TABELA-EXIST              PIC X(01) VALUE "N".
010800     88  FLAG-EOF-TGT                 VALUE "Y".
010900 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
011000     88  FLAG-EOF                     VALUE "Y".
011100*
011200 77  WS-PRIMEIRA-LINHA-TGT            PIC X(01) VALUE "Y".
011300     88  TGT-HEADER-PENDENTE          VALUE "Y".
011400 77  WS-PRIMEIRA-LINHA-NEW            PIC X(01) VALUE "Y".
011500     88  NEW-HEADER-PENDENTE          VALUE "Y".
011600*
011700 77  WS-VALID-SW                      PIC X(01) VALUE "Y".
011800     88  ROUTE-IS-VALID                VALUE "Y".
011900 77  WS-DEFAULT-ROUTE-SW              PIC X(01) VALUE "N".
012000     88  IS-DEFAULT-ROUTE              VALUE "Y".
012100 77  WS-ACAO-SW                       PIC X(01) VALUE SPACE.
012200     88  ACAO-INCLUIU                 VALUE "A".
012300     88  ACAO-ATUALIZOU               VALUE "U".
012400     88  ACAO-NENHUMA                 VALUE "N".
012500*
012600 77  WS-COUNT-LOADED                  PIC 9(05) COMP VALUE ZERO.
012700 77  WS-COUNT-ADDED                    PIC 9(05) COMP VALUE ZERO.
012800 77  WS-COUNT-UPDATED                  PIC 9(05) COMP VALUE ZERO.
012900 77  WS-COUNT-SKIP-INVALID             PIC 9(05) COMP VALUE ZERO.
013000 77  WS-COUNT-SKIP-DEFAULT             PIC 9(05) COMP VALUE ZERO.
013100 77  WS-COUNT-WRITTEN                  PIC 9(05) COMP VALUE ZERO.
013200 77  WS-COUNT-EDIT                     PIC ZZZZ9.
013300*
013400 77  WS-IDX-1                          PIC 9(05) COMP VALUE ZERO.
013500*
013600 01  WS-DEFAULT-ROUTE-TEXT.
013700     05  WS-DRT-V4                    PIC X(09) VALUE "0.0.0.0/0".
013800     05  FILLER                       PIC X(01).
013900 01  WS-DEFAULT-ROUTE-TEXT-ALT REDEFINES WS-DEFAULT-ROUTE-TEXT.
014000     05  WS-DRT-BYTE                  OCCURS 10 TIMES
014100                                      PIC X(01).
014200 01  WS-DEFAULT-ROUTE-V6.
014300     05  WS-DRT-V6                    PIC X(04) VALUE "::/0".
014400     05  FILLER                       PIC X(01).
014500 01  WS-DEFAULT-ROUTE-V6-ALT REDEFINES WS-DEFAULT-ROUTE-V6.
014600     05  WS-DRT-V6-BYTE               OCCURS 5 TIMES
014700                                      PIC X(01).
014800*
014900 01  WS-0910-PARM.
015000     05  WS-0910-FUNCTION             PIC X(01).
015100     05  WS-0910-PREFIX-TEXT          PIC X(43).
015200     05  WS-0910-AS-PATH-1            PIC X(80).
015300     05  WS-0910-AS-PATH-2            PIC X(80).
015400     05  WS-0910-RETURN-CODE          PIC 9(01).
015500     05  WS-0910-WINNER               PIC 9(01).
015600*
015700 01  WS-0930-PARM.
015800     05  WS-0930-FUNCTION             PIC X(01).
015900     05  WS-0930-CSV-LINE             PIC X(124).
016000     05  WS-0930-FIELD-1              PIC X(80).
016100     05  WS-0930-FIELD-2              PIC X(80).
016200     05  WS-0930-RETURN-CODE          PIC 9(01).
016300 01  WS-0930-PARM-ALT REDEFINES WS-0930-PARM.
016400     05  WS-0930-PARM-BYTE            OCCURS 286 TIMES
016500                                      PIC X(01).
016600*
016700 LINKAGE SECTION.
016800*
016900 PROCEDURE DIVISION.
017000*
017100 MAIN-PROCEDURE.
017200*
017300     PERFORM P100-INICIALIZA        THRU P100-FIM.
017400     PERFORM P200-CARREGA-EXISTENTE THRU P200-FIM
017500             UNTIL FLAG-EOF-TGT.
017600     PERFORM P400-LE-E-VALIDA       THRU P400-FIM
017700             UNTIL FLAG-EOF.
017800     PERFORM P700-GRAVA-SAIDA       THRU P700-FIM.
017900     PERFORM P900-FIM               THRU P900-EXIT.
018000*
018100     STOP RUN.
018200*
018300 P100-INICIALIZA.
018400*
018500     MOVE "N"                        TO WS-FIM-TABELA-EXIST
018600                                         WS-FIM-DE-ARQUIVO.
018700     MOVE "Y"                        TO WS-PRIMEIRA-LINHA-TGT
018800                                         WS-PRIMEIRA-LINHA-NEW.
018900     MOVE ZERO                       TO WS-RTX-ROUTE-COUNT
019000                                         WS-COUNT-LOADED
019100                                         WS-COUNT-ADDED
019200                                         WS-COUNT-UPDATED
019300                                         WS-COUNT-SKIP-INVALID
019400                                         WS-COUNT-SKIP-DEFAULT
019500                                         WS-COUNT-WRITTEN.
019600     MOVE SPACES                     TO WS-RTX-ROUTE-TABLE.
019700*
019800     OPEN INPUT TARGET-CSV-IN.
019900     IF WS-FS-TIN-NAO-EXISTE
020000         MOVE "Y"                    TO WS-FIM-TABELA-EXIST
020100     ELSE
020200         IF NOT WS-FS-TIN-OK
020300             DISPLAY "RTXP0200 - CANNOT OPEN TARGET-CSV-IN, FS="
020400                     WS-FS-TGT-IN
020500             MOVE "Y"                TO WS-FIM-TABELA-EXIST
020600         END-IF
020700     END-IF.
020800*
020900     OPEN INPUT NEW-ROUTES-IN.
021000     IF NOT WS-FS-NIN-OK
021100         DISPLAY "RTXP0200 - CANNOT OPEN NEW-ROUTES-IN, FS="
021200                 WS-FS-NEW-IN
021300         MOVE "Y"                    TO WS-FIM-DE-ARQUIVO
021400         GO TO P100-FIM
021500     END-IF.
021600*
021700     OPEN OUTPUT TARGET-CSV-OUT.
021800*
021900 P100-FIM.
022000*
022100 P200-CARREGA-EXISTENTE.
022200*-----------------------------------------------------------------
022300*     THE FIRST LINE OF AN EXISTING TARGET CSV IS THE COLUMN
022400*     HEADER, NOT A ROUTE - IT IS READ AND THROWN AWAY.
022500*-----------------------------------------------------------------
022600     READ TARGET-CSV-IN INTO REG-ROUTE-CSV
022700         AT END
022800             MOVE "Y"                TO WS-FIM-TABELA-EXIST
022900             GO TO P200-FIM
023000     END-READ.
023100*
023200     IF TGT-HEADER-PENDENTE
023300         MOVE "N"                    TO WS-PRIMEIRA-LINHA-TGT
023400         GO TO P200-FIM
023500     END-IF.
023600*
023700     ADD 1                           TO WS-COUNT-LOADED.
023800     MOVE "S"                        TO WS-0930-FUNCTION.
023900     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
024000     CALL "RTXP0930"                 USING WS-0930-PARM.
024100     MOVE WS-0930-FIELD-1            TO WS-RTX-PREFIX.
024200     MOVE WS-0930-FIELD-2            TO WS-RTX-AS-PATH.
024300*
024400     PERFORM P600-MANTEM-TABELA      THRU P600-FIM.
024500*
024600 P200-FIM.
024700*
024800 P400-LE-E-VALIDA.
024900*-----------------------------------------------------------------
025000*     THE FIRST LINE OF THE NEW-ROUTE FEED IS ALSO A COLUMN
025100*     HEADER AND IS DISCARDED THE SAME WAY.
025200*-----------------------------------------------------------------
025300     READ NEW-ROUTES-IN INTO REG-ROUTE-CSV
025400         AT END
025500             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
025600             GO TO P400-FIM
025700     END-READ.
025800*
025900     IF NEW-HEADER-PENDENTE
026000         MOVE "N"                    TO WS-PRIMEIRA-LINHA-NEW
026100         GO TO P400-FIM
026200     END-IF.
026300*
026400     MOVE "S"                        TO WS-0930-FUNCTION.
026500     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
026600     CALL "RTXP0930"                 USING WS-0930-PARM.
026700     MOVE WS-0930-FIELD-1            TO WS-RTX-PREFIX.
026800     MOVE WS-0930-FIELD-2            TO WS-RTX-AS-PATH.
026900*
027000     PERFORM P410-FILTRA-ROTA-PADRAO THRU P410-FIM.
027100*
027200     IF IS-DEFAULT-ROUTE
027300         ADD 1                       TO WS-COUNT-SKIP-DEFAULT
027400         GO TO P400-FIM
027500     END-IF.
027600*
027700     PERFORM P420-VALIDA-ROTA        THRU P420-FIM.
027800*
027900     IF ROUTE-IS-VALID
028000         PERFORM P600-MANTEM-TABELA  THRU P600-FIM
028100         IF ACAO-INCLUIU
028200             ADD 1                   TO WS-COUNT-ADDED
028300         END-IF
028400         IF ACAO-ATUALIZOU
028500             ADD 1                   TO WS-COUNT-UPDATED
028600         END-IF
028700     ELSE
028800         ADD 1                       TO WS-COUNT-SKIP-INVALID
028900     END-IF.
029000*
029100 P400-FIM.
029200*
029300 P410-FILTRA-ROTA-PADRAO.
029400*
029500     MOVE "N"                        TO WS-DEFAULT-ROUTE-SW.
029600*
029700     IF WS-RTX-PREFIX (1:9) = WS-DRT-V4
029800         AND WS-RTX-PREFIX (10:34) = SPACES
029900         MOVE "Y"                    TO WS-DEFAULT-ROUTE-SW
030000         GO TO P410-FIM
030100     END-IF.
030200*
030300     IF WS-RTX-PREFIX (1:4) = WS-DRT-V6
030400         AND WS-RTX-PREFIX (5:39) = SPACES
030500         MOVE "Y"                    TO WS-DEFAULT-ROUTE-SW
030600     END-IF.
030700*
030800 P410-FIM.
030900*
031000 P420-VALIDA-ROTA.
031100*
031200     MOVE "Y"                        TO WS-VALID-SW.
031300*
031400     IF WS-0930-RETURN-CODE NOT = ZERO
031500         MOVE "N"                    TO WS-VALID-SW
031600         GO TO P420-FIM
031700     END-IF.
031800*
031900     MOVE "P"                        TO WS-0910-FUNCTION.
032000     MOVE WS-RTX-PREFIX              TO WS-0910-PREFIX-TEXT.
032100     CALL "RTXP0910"                 USING WS-0910-PARM.
032200     IF WS-0910-RETURN-CODE NOT = ZERO
032300         MOVE "N"                    TO WS-VALID-SW
032400         GO TO P420-FIM
032500     END-IF.
032600*
032700     MOVE "A"                        TO WS-0910-FUNCTION.
032800     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-1.
032900     CALL "RTXP0910"                 USING WS-0910-PARM.
033000     IF WS-0910-RETURN-CODE NOT = ZERO
033100         MOVE "N"                    TO WS-VALID-SW
033200     END-IF.
033300*
033400 P420-FIM.
033500*
033600 P600-MANTEM-TABELA.
033700*-----------------------------------------------------------------
033800*     SHARED BY THE INITIAL LOAD (P200) AND THE NEW-ROUTE MERGE
033900*     (P400) - SEARCH THE TABLE FOR WS-RTX-PREFIX, ADD IT IF
034000*     ABSENT, OR KEEP THE SHORTER AS-PATH ON A DUPLICATE.
034100*-----------------------------------------------------------------
034200     MOVE ZERO                       TO WS-IDX-1.
034300     MOVE SPACE                      TO WS-ACAO-SW.
034400     PERFORM P610-PROCURA-PREFIXO THRU P610-FIM
034500             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
034600             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
034700             OR WS-IDX-1 NOT = ZERO.
034800*
034900     IF WS-IDX-1 = ZERO
035000         PERFORM P620-INSERE-NOVO    THRU P620-FIM
035100     ELSE
035200         PERFORM P630-COMPARA-E-SUBSTITUI THRU P630-FIM
035300     END-IF.
035400*
035500 P600-FIM.
035600*
035700 P610-PROCURA-PREFIXO.
035800*
035900     IF WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX) = WS-RTX-PREFIX
036000         SET WS-IDX-1                TO WS-RTX-TBL-IDX
036100     END-IF.
036200*
036300 P610-FIM.
036400*
036500 P620-INSERE-NOVO.
036600*
036700     IF WS-RTX-ROUTE-COUNT >= 2000
036800         MOVE "N"                    TO WS-ACAO-SW
036900         GO TO P620-FIM
037000     END-IF.
037100*
037200     ADD 1                           TO WS-RTX-ROUTE-COUNT.
037300     SET WS-RTX-TBL-IDX              TO WS-RTX-ROUTE-COUNT.
037400     MOVE WS-RTX-PREFIX   TO WS-RTX-TBL-PREFIX  (WS-RTX-TBL-IDX).
037500     MOVE WS-RTX-AS-PATH  TO WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX).
037600     MOVE "A"                        TO WS-ACAO-SW.
037700*
037800 P620-FIM.
037900*
038000 P630-COMPARA-E-SUBSTITUI.
038100*
038200     MOVE "C"                        TO WS-0910-FUNCTION.
038300     MOVE WS-RTX-TBL-AS-PATH (WS-IDX-1) TO WS-0910-AS-PATH-1.
038400     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-2.
038500     CALL "RTXP0910"                 USING WS-0910-PARM.
038600*
038700     IF WS-0910-WINNER = 2
038800         MOVE WS-RTX-AS-PATH TO WS-RTX-TBL-AS-PATH (WS-IDX-1)
038900         MOVE "U"                    TO WS-ACAO-SW
039000     ELSE
039100         MOVE "N"                    TO WS-ACAO-SW
039200     END-IF.
039300*
039400 P630-FIM.
039500*
039600 P700-GRAVA-SAIDA.
039700*
039800     MOVE "prefix,as_path"           TO REG-ROUTE-CSV-LINE.
039900     WRITE FD-TARGET-CSV-OUT-REC     FROM REG-ROUTE-CSV.
040000*
040100     PERFORM P710-GRAVA-UMA-LINHA    THRU P710-FIM
040200             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
040300             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT.
040400*
040500 P700-FIM.
040600*
040700 P710-GRAVA-UMA-LINHA.
040800*
040900     MOVE "F"                        TO WS-0930-FUNCTION.
041000     MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)  TO WS-0930-FIELD-1.
041100     MOVE WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX) TO WS-0930-FIELD-2.
041200     CALL "RTXP0930"                 USING WS-0930-PARM.
041300*
041400     MOVE WS-0930-CSV-LINE           TO REG-ROUTE-CSV-LINE.
041500     WRITE FD-TARGET-CSV-OUT-REC     FROM REG-ROUTE-CSV.
041600     ADD 1                           TO WS-COUNT-WRITTEN.
041700*
041800 P710-FIM.
041900*
042000 P900-FIM.
042100*
042200     CLOSE TARGET-CSV-IN
042300           NEW-ROUTES-IN
042400           TARGET-CSV-OUT.
042500*
042600     MOVE WS-COUNT-ADDED               TO WS-COUNT-EDIT.
042700     DISPLAY "RTXP0200 - ROUTES ADDED       : " WS-COUNT-EDIT.
042800     MOVE WS-COUNT-UPDATED             TO WS-COUNT-EDIT.
042900     DISPLAY "RTXP0200 - ROUTES UPDATED     : " WS-COUNT-EDIT.
043000     MOVE WS-COUNT-SKIP-DEFAULT        TO WS-COUNT-EDIT.
043100     DISPLAY "RTXP0200 - DEFAULT RTES SKIPPD: " WS-COUNT-EDIT.
043200     MOVE WS-COUNT-SKIP-INVALID        TO WS-COUNT-EDIT.
043300     DISPLAY "RTXP0200 - INVALID RTES SKIPPD: " WS-COUNT-EDIT.
043400     MOVE WS-COUNT-WRITTEN             TO WS-COUNT-EDIT.
043500     DISPLAY "RTXP0200 - ROUTES WRITTEN     : " WS-COUNT-EDIT.
043600*
043700 P900-EXIT.
043800     EXIT.
043900*
044000 END PROGRAM RTXP0200.
