000100******************************************************************
000200* RTXP0900
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0900.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   01 JUL 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     CISCO IOS STYLE AS-PATH PATTERN MATCHER.  CALLED BY THE
001700*     EXTRACT DRIVERS (RTXP0100, RTXP0110) TO DECIDE WHETHER A
001800*     ROUTE'S AS-PATH SATISFIES ONE SUPPLIED FILTER EXPRESSION.
001900*     THE CALLER LOOPS OVER ITS FILTER LIST AND TREATS THE ROUTE
002000*     AS PASSING IF ANY ONE PATTERN MATCHES (SEE RTXP0100
002100*     PARAGRAPHS P330/P340).
002200*
002300*     PATTERN SYNTAX SUPPORTED -
002400*         LEADING  '^'  ANCHORS THE MATCH TO THE FIRST AS-PATH
002500*                       TOKEN.
002600*         TRAILING '$'  ANCHORS THE MATCH TO THE LAST AS-PATH
002700*                       TOKEN.
002800*         '_'           SEPARATES REQUIRED AS NUMBERS IN THE
002900*                       PATTERN.  EMPTY TOKENS PRODUCED BY A
003000*                       LEADING/TRAILING/DOUBLED UNDERSCORE ARE
003100*                       DROPPED.
003200*     THE MATCH IS TOKEN-WISE, NOT CHARACTER-WISE - '9808' DOES
003300*     NOT MATCH INSIDE '309808'.
003400******************************************************************
003500* CHANGE LOG.
003600*------------------------------------------------------------------
003700* DATE        INIT  REQUEST     DESCRIPTION
003800* ----------  ----  ----------  ----------------------------------
003900* 1994-07-01  RTH   NEW         INITIAL RELEASE.
004000* 1994-11-15  RTH   CR-0158     FIXED TOKEN COMPARE TO BE EXACT
004100*                               STRING EQUALITY - A PATTERN OF
004200*                               '9808' WAS WRONGLY MATCHING
004300*                               '309808'.
004400* 1995-03-09  JKM   CR-0223     ALLOW A BARE PATTERN WITH NEITHER
004500*                               '^' NOR '$' TO MATCH ANYWHERE IN
004600*                               THE PATH.
004700* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004800*                               DATE FIELDS IN THIS PROGRAM.  NO
004900*                               CODE CHANGE REQUIRED.
005000* 2000-05-17  SPT   CR-0471     RAISED MAXIMUM PATTERN/PATH TOKEN
005100*                               COUNT FROM 6 TO 10 FOR LONGER
005200*                               TRANSIT PATHS.
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 DATA DIVISION.
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-PATTERN-WORK.
006800     05  WS-PATTERN-TEXT             PIC X(80).
006900     05  WS-PATTERN-CHARS REDEFINES WS-PATTERN-TEXT
007000                                     OCCURS 80 TIMES
007100                                     PIC X(01).
007200 77  WS-PATTERN-LEN                  PIC 9(03) COMP VALUE ZERO.
007300 77  WS-ANCHOR-START                 PIC X(01) VALUE "N".
007400     88  ANCHOR-START-YES            VALUE "Y".
007500 77  WS-ANCHOR-END                   PIC X(01) VALUE "N".
007600     88  ANCHOR-END-YES              VALUE "Y".
007700*
007800 01  WS-PATH-WORK.
007900     05  WS-PATH-TEXT                PIC X(80).
008000     05  WS-PATH-CHARS REDEFINES WS-PATH-TEXT
008100                                     OCCURS 80 TIMES
008200                                     PIC X(01).
008300*
008400 01  WS-PATTERN-TOKENS.
008500     05  WS-PAT-TOKEN                OCCURS 10 TIMES
008600                                     PIC X(11).
008700 01  WS-PATTERN-TOKENS-FLAT REDEFINES WS-PATTERN-TOKENS
008800                                     PIC X(110).
008900 77  WS-PAT-TOKEN-COUNT              PIC 9(02) COMP VALUE ZERO.
009000*
009100 01  WS-PATH-TOKENS.
009200     05  WS-PTH-TOKEN                OCCURS 10 TIMES
009300                                     PIC X(11).
009400 01  WS-PATH-TOKENS-FLAT REDEFINES WS-PATH-TOKENS
009500                                     PIC X(110).
009600 77  WS-PTH-TOKEN-COUNT              PIC 9(02) COMP VALUE ZERO.
009700*
009800 77  WS-STRIP-START                  PIC 9(03) COMP VALUE ZERO.
009900 77  WS-STRIP-END                    PIC 9(03) COMP VALUE ZERO.
010000 77  WS-UNSTRING-PTR                 PIC 9(03) COMP VALUE ZERO.
010100 77  WS-IDX-1                        PIC 9(03) COMP VALUE ZERO.
010200 77  WS-IDX-2                        PIC 9(03) COMP VALUE ZERO.
010300 77  WS-SCAN-START                   PIC 9(03) COMP VALUE ZERO.
010400 77  WS-MATCH-FOUND                  PIC X(01) VALUE "N".
010500     88  MATCH-FOUND-YES             VALUE "Y".
010600 77  WS-CANDIDATE-OK                 PIC X(01) VALUE "Y".
010700     88  CANDIDATE-IS-GOOD           VALUE "Y".
010800*
010900 LINKAGE SECTION.
011000*
011100 01  LKS-PARAMETRO.
011200     05  LKS-PATTERN                 PIC X(80).
011300     05  LKS-AS-PATH                 PIC X(80).
011400     05  LKS-MATCH-RESULT            PIC 9(01).
011500*-----------------------------------------------------------------
011600* LKS-MATCH-RESULT = 0 - PATTERN DOES NOT MATCH THE AS-PATH
011700* LKS-MATCH-RESULT = 1 - PATTERN MATCHES THE AS-PATH
011800*-----------------------------------------------------------------
011900*
012000 PROCEDURE DIVISION USING LKS-PARAMETRO.
012100*
012200 MAIN-PROCEDURE.
012300*
012400     PERFORM P100-INICIALIZA     THRU P100-FIM.
012500     PERFORM P200-SPLIT-PATTERN  THRU P200-FIM.
012600     PERFORM P300-SPLIT-PATH     THRU P300-FIM.
012700     PERFORM P400-MATCH-TOKENS   THRU P400-FIM.
012800     PERFORM P900-FIM            THRU P900-EXIT.
012900*
013000* MAIN-PROCEDURE-EXIT.
013100     GOBACK.
013200*
013300 P100-INICIALIZA.
013400*
013500     MOVE ZERO                   TO LKS-MATCH-RESULT.
013600     MOVE LKS-PATTERN            TO WS-PATTERN-TEXT.
013700     MOVE LKS-AS-PATH            TO WS-PATH-TEXT.
013800     MOVE "N"                    TO WS-ANCHOR-START
013900                                     WS-ANCHOR-END.
014000     MOVE SPACES                 TO WS-PATTERN-TOKENS-FLAT
014100                                     WS-PATH-TOKENS-FLAT.
014200     MOVE ZERO                   TO WS-PAT-TOKEN-COUNT
014300                                     WS-PTH-TOKEN-COUNT.
014400*
014500 P100-FIM.
014600*
014700 P200-SPLIT-PATTERN.
014800*-----------------------------------------------------------------
014900*     STRIP A LEADING '^' AND/OR TRAILING '$', THEN SPLIT THE
015000*     REMAINDER ON '_', DROPPING EMPTY TOKENS.
015100*-----------------------------------------------------------------
015200     INSPECT WS-PATTERN-TEXT TALLYING WS-PATTERN-LEN
015300             FOR CHARACTERS BEFORE INITIAL SPACE.
015400     IF WS-PATTERN-LEN = ZERO
015500         GO TO P200-FIM
015600     END-IF.
015700*
015800     MOVE 1                      TO WS-STRIP-START.
015900     MOVE WS-PATTERN-LEN         TO WS-STRIP-END.
016000*
016100     IF WS-PATTERN-CHARS (WS-STRIP-START) = "^"
016200         SET ANCHOR-START-YES    TO TRUE
016300         ADD 1                   TO WS-STRIP-START
016400     END-IF.
016500*
016600     IF WS-PATTERN-CHARS (WS-STRIP-END) = "$"
016700         SET ANCHOR-END-YES      TO TRUE
016800         SUBTRACT 1 FROM WS-STRIP-END
016900     END-IF.
017000*
017100     IF WS-STRIP-START > WS-STRIP-END
017200         GO TO P200-FIM
017300     END-IF.
017400*
017500     MOVE SPACES                 TO WS-PATTERN-TOKENS-FLAT.
017600     UNSTRING WS-PATTERN-TEXT (WS-STRIP-START :
017650                 WS-STRIP-END - WS-STRIP-START + 1)
017700             DELIMITED BY ALL "_"
017800             INTO WS-PAT-TOKEN (1) WS-PAT-TOKEN (2)
017900                  WS-PAT-TOKEN (3) WS-PAT-TOKEN (4)
018000                  WS-PAT-TOKEN (5) WS-PAT-TOKEN (6)
018100                  WS-PAT-TOKEN (7) WS-PAT-TOKEN (8)
018200                  WS-PAT-TOKEN (9) WS-PAT-TOKEN (10).
018300*
018400     PERFORM P210-COUNT-PAT-TOKENS THRU P210-FIM
018500             VARYING WS-IDX-1 FROM 1 BY 1
018600             UNTIL WS-IDX-1 > 10.
018700*
018800     PERFORM P220-COMPACT-PAT-TOKENS THRU P220-FIM.
018900*
019000 P200-FIM.
019100*
019200 P210-COUNT-PAT-TOKENS.
019300*-----------------------------------------------------------------
019400*     THE STOP LENGTH BEFORE '_' CAN LEAVE TRAILING TOKEN SLOTS
019500*     CARRYING THE REST OF THE PATTERN STRING WHEN THERE WERE
019600*     FEWER THAN 10 AS NUMBERS - THE UNSTRING ABOVE ALREADY
019700*     TERMINATES EACH TOKEN AT THE NEXT '_', SO HERE WE ONLY NEED
019800*     TO DROP SLOTS THAT CAME OUT ENTIRELY BLANK.
019900*-----------------------------------------------------------------
020000     CONTINUE.
020100*
020200 P210-FIM.
020300*
020400 P220-COMPACT-PAT-TOKENS.
020500*
020600     MOVE ZERO                   TO WS-PAT-TOKEN-COUNT.
020700     PERFORM P230-COMPACT-ONE-PAT THRU P230-FIM
020800             VARYING WS-IDX-1 FROM 1 BY 1
020900             UNTIL WS-IDX-1 > 10.
021000*
021100 P220-FIM.
021200*
021300 P230-COMPACT-ONE-PAT.
021400*
021500     IF WS-PAT-TOKEN (WS-IDX-1) NOT = SPACES
021600         ADD 1                   TO WS-PAT-TOKEN-COUNT
021700         IF WS-PAT-TOKEN-COUNT NOT = WS-IDX-1
021800             MOVE WS-PAT-TOKEN (WS-IDX-1)
021900                                 TO WS-PAT-TOKEN (WS-PAT-TOKEN-COUNT)
022000             MOVE SPACES         TO WS-PAT-TOKEN (WS-IDX-1)
022100         END-IF
022200     END-IF.
022300*
022400 P230-FIM.
022500*
022600 P300-SPLIT-PATH.
022700*-----------------------------------------------------------------
022800*     SPLIT THE AS-PATH ON WHITESPACE INTO TOKENS, PRESERVING
022900*     ORDER.
023000*-----------------------------------------------------------------
023100     UNSTRING WS-PATH-TEXT
023200             DELIMITED BY ALL SPACE
023300             INTO WS-PTH-TOKEN (1) WS-PTH-TOKEN (2)
023400                  WS-PTH-TOKEN (3) WS-PTH-TOKEN (4)
023500                  WS-PTH-TOKEN (5) WS-PTH-TOKEN (6)
023600                  WS-PTH-TOKEN (7) WS-PTH-TOKEN (8)
023700                  WS-PTH-TOKEN (9) WS-PTH-TOKEN (10).
023800*
023900     MOVE ZERO                   TO WS-PTH-TOKEN-COUNT.
024000     PERFORM P310-COMPACT-ONE-PTH THRU P310-FIM
024100             VARYING WS-IDX-1 FROM 1 BY 1
024200             UNTIL WS-IDX-1 > 10.
024300*
024400 P300-FIM.
024500*
024600 P310-COMPACT-ONE-PTH.
024700*
024800     IF WS-PTH-TOKEN (WS-IDX-1) NOT = SPACES
024900         ADD 1                   TO WS-PTH-TOKEN-COUNT
025000         IF WS-PTH-TOKEN-COUNT NOT = WS-IDX-1
025100             MOVE WS-PTH-TOKEN (WS-IDX-1)
025200                                 TO WS-PTH-TOKEN (WS-PTH-TOKEN-COUNT)
025300             MOVE SPACES         TO WS-PTH-TOKEN (WS-IDX-1)
025400         END-IF
025500     END-IF.
025600*
025700 P310-FIM.
025800*
025900 P400-MATCH-TOKENS.
026000*-----------------------------------------------------------------
026100*     AN EMPTY PATTERN TOKEN LIST MATCHES NOTHING - THE CALLER IS
026200*     EXPECTED TO SKIP FILTERING ALTOGETHER WHEN ITS PATTERN LIST
026300*     IS EMPTY, SO THIS IS A DEFENSIVE CASE ONLY.
026400*-----------------------------------------------------------------
026500     MOVE "N"                    TO WS-MATCH-FOUND.
026600*
026700     IF WS-PAT-TOKEN-COUNT = ZERO
026800         GO TO P400-FIM
026900     END-IF.
027000*
027100     IF ANCHOR-START-YES
027200         MOVE 1                  TO WS-SCAN-START
027300         PERFORM P410-TRY-AT-POSITION THRU P410-FIM
027400     ELSE
027500         IF ANCHOR-END-YES
027600             COMPUTE WS-SCAN-START =
027700                     WS-PTH-TOKEN-COUNT - WS-PAT-TOKEN-COUNT + 1
027800             IF WS-SCAN-START > ZERO
027900                 PERFORM P410-TRY-AT-POSITION THRU P410-FIM
028000             END-IF
028100         ELSE
028200             MOVE 1              TO WS-SCAN-START
028300             PERFORM P420-SCAN-ALL-POSITIONS THRU P420-FIM
028400                     UNTIL MATCH-FOUND-YES
028500                     OR WS-SCAN-START >
028600                        WS-PTH-TOKEN-COUNT - WS-PAT-TOKEN-COUNT + 1
028700         END-IF
028800     END-IF.
028900*
029000 P400-FIM.
029100*
029200 P410-TRY-AT-POSITION.
029300*-----------------------------------------------------------------
029400*     COMPARE THE PATTERN TOKEN LIST AGAINST THE PATH TOKENS
029500*     STARTING AT WS-SCAN-START.  SETS WS-MATCH-FOUND.
029600*-----------------------------------------------------------------
029700     IF WS-SCAN-START < 1
029800         GO TO P410-FIM
029900     END-IF.
030000     IF WS-SCAN-START + WS-PAT-TOKEN-COUNT - 1 >
030100             WS-PTH-TOKEN-COUNT
030200         GO TO P410-FIM
030300     END-IF.
030400*
030500     SET CANDIDATE-IS-GOOD       TO TRUE.
030600*
030700     PERFORM P430-COMPARE-ONE THRU P430-FIM
030800             VARYING WS-IDX-2 FROM 1 BY 1
030900             UNTIL WS-IDX-2 > WS-PAT-TOKEN-COUNT
031000             OR NOT CANDIDATE-IS-GOOD.
031100*
031200     IF CANDIDATE-IS-GOOD
031300         SET MATCH-FOUND-YES     TO TRUE
031400     END-IF.
031500*
031600 P410-FIM.
031700*
031800 P420-SCAN-ALL-POSITIONS.
031900*
032000     PERFORM P410-TRY-AT-POSITION THRU P410-FIM.
032100     ADD 1                       TO WS-SCAN-START.
032200*
032300 P420-FIM.
032400*
032500 P430-COMPARE-ONE.
032600*
032700     COMPUTE WS-IDX-1 = WS-SCAN-START + WS-IDX-2 - 1.
032800     IF WS-PAT-TOKEN (WS-IDX-2) NOT = WS-PTH-TOKEN (WS-IDX-1)
032900         MOVE "N"                TO WS-CANDIDATE-OK
033000     END-IF.
033100*
033200 P430-FIM.
033300*
033400 P900-FIM.
033500*
033600     IF MATCH-FOUND-YES
033700         MOVE 1                  TO LKS-MATCH-RESULT
033800     END-IF.
033900*
034000 P900-EXIT.
034100     EXIT.
034200*
034300 END PROGRAM RTXP0900.
