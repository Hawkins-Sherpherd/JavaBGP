000100******************************************************************
000200* RTXCSV  -  CSV ROUTE FILE RECORD LAYOUT
000300* USED UNDER THE FD FOR ROUTE-CSV-IN / ROUTE-CSV-OUT IN RTXP0100,
000400* RTXP0110 AND RTXP0200.  THE RECORD IS CARRIED AS ONE FLAT LINE;
000500* THE HEADER ROW AND EACH DATA ROW ARE BOTH "PREFIX,AS_PATH" TEXT
000600* AND ARE SPLIT/REJOINED BY RTXP0930.
000700******************************************************************
000720* 2009-11-04 CR-0963 (PJR) - ADDED ROUTE-CSV-LINE-BLANK AND THE
000740* REG-ROUTE-CSV-PEEK REDEFINES BELOW - THE SAME LEAD/FILLER SPLIT
000760* RTXTAB ALREADY USES ON WS-RTX-TBL-PREFIX - SO A DUMP OF
000780* ROUTE-CSV-IN CAN BE EYEBALLED FOR A HEADER ROW FROM ITS FIRST
000790* FOUR BYTES WITHOUT WAITING ON A CALL TO RTXP0930.
000795******************************************************************
000800*
000900 01  REG-ROUTE-CSV.
001000     05  REG-ROUTE-CSV-LINE          PIC X(124).
001010         88  ROUTE-CSV-LINE-BLANK    VALUE SPACES.
001020*            ALTERNATE VIEW OF THE LINE, USED TO PEEK AT THE
001030*            LEADING FOUR BYTES - THE SAME LEAD/FILLER SPLIT
001040*            RTXTAB USES ON WS-RTX-TBL-PREFIX.
001050     05  REG-ROUTE-CSV-PEEK REDEFINES
001060                                 REG-ROUTE-CSV-LINE.
001070         10  REG-ROUTE-CSV-LEAD  PIC X(04).
001080         10  FILLER              PIC X(120).
001100     05  FILLER                      PIC X(004).
001200*
001300******************************************************************
001400* PARSED WORKING-STORAGE VIEW OF A ROUTE RECORD.  COPIED INTO THE
001500* DRIVERS' WORKING-STORAGE SECTION (NOT THE FILE SECTION) SO THE
001600* PREFIX AND AS-PATH CAN BE HANDLED AS SEPARATE FIELDS ONCE
001700* RTXP0930 HAS SPLIT THE DELIMITED LINE.
001800******************************************************************
001900*
002000 01  WS-ROUTE-RECORD.
002100     05  WS-RTX-PREFIX               PIC X(43).
002200     05  WS-RTX-AS-PATH              PIC X(80).
002300*        ALTERNATE VIEW OF THE AS-PATH AS EIGHT FIXED SLOTS, USED
002400*        BY THE TOKEN-COUNTING LOGIC WHEN A QUICK SCAN OF THE
002500*        LEADING CHARACTERS OF EACH SLOT IS CHEAPER THAN A FULL
002600*        UNSTRING.
002700     05  WS-RTX-AS-PATH-SLOTS REDEFINES WS-RTX-AS-PATH
002800                                     OCCURS 8 TIMES
002900                                     PIC X(10).
003000     05  FILLER                      PIC X(005).
