000100******************************************************************
000200* RTXTAB  -  IN-MEMORY ROUTE DEDUP TABLE
000300* HOLDS THE SET OF DISTINCT PREFIXES SEEN SO FAR, EACH WITH THE
000400* SHORTEST AS-PATH KEPT FOR IT, IN FIRST-SEEN ORDER.  USED BY
000500* RTXP0100, RTXP0110 (GENERATE) AND RTXP0200 (INGEST/MERGE) IN
000600* PLACE OF AN INDEXED FILE - THERE IS NO KEYED LOOKUP ON DISK FOR
000700* THIS SYSTEM.
000800******************************************************************
000900*
001000 01  WS-RTX-ROUTE-TABLE.
001100     05  WS-RTX-ROUTE-ENTRY          OCCURS 2000 TIMES
001200                                      INDEXED BY WS-RTX-TBL-IDX.
001300         10  WS-RTX-TBL-PREFIX       PIC X(43).
001400*            ALTERNATE VIEW OF THE PREFIX, USED TO PEEK AT THE
001500*            FIRST FOUR BYTES BEFORE CALLING RTXP0910 - A QUICK
001600*            WAY TO SKIP THE CALL FOR OBVIOUSLY-BLANK SLOTS.
001700         10  WS-RTX-TBL-PFX-PEEK REDEFINES WS-RTX-TBL-PREFIX.
001800             15  WS-RTX-TBL-PFX-LEAD PIC X(04).
001900             15  FILLER              PIC X(39).
002000         10  WS-RTX-TBL-AS-PATH      PIC X(80).
002100         10  WS-RTX-TBL-TOKEN-CNT    PIC 9(03) COMP.
002200         10  FILLER                  PIC X(02).
002300*
002400 77  WS-RTX-ROUTE-COUNT              PIC 9(05) COMP VALUE ZERO.
002500*
002600******************************************************************
002700* FAMILY-SPLIT ROUTE TABLES, BUILT FROM WS-RTX-ROUTE-TABLE WHEN
002800* AGGREGATION IS REQUESTED (BUSINESS RULES: IPV4 AGGREGATION
002900* REQUIRES THE IPV4 AND IPV6 PREFIXES TO BE SEPARATED FIRST).
003000******************************************************************
003100*
003200 01  WS-RTX-V4-PREFIX-TABLE.
003300     05  WS-RTX-V4-PREFIX            PIC X(43)
003400                                      OCCURS 2000 TIMES
003500                                      INDEXED BY WS-RTX-V4-IDX.
003600 77  WS-RTX-V4-PREFIX-COUNT          PIC 9(05) COMP VALUE ZERO.
003700*
003800 01  WS-RTX-V6-PREFIX-TABLE.
003900     05  WS-RTX-V6-PREFIX            PIC X(43)
004000                                      OCCURS 2000 TIMES
004100                                      INDEXED BY WS-RTX-V6-IDX.
004200 77  WS-RTX-V6-PREFIX-COUNT          PIC 9(05) COMP VALUE ZERO.
