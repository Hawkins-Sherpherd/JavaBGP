000100******************************************************************
000200* RTXP0930
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0930.
000800 AUTHOR.         J K MERCER.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   19 SEP 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     CSV FIELD SPLITTER AND FORMATTER FOR THE TWO-COLUMN
001700*     "PREFIX,AS-PATH" ROUTE CSV LAYOUT (COPYBOOK RTXCSV).  TWO
001800*     FUNCTIONS, SELECTED BY LKS-FUNCTION -
001900*
002000*     LKS-FUNCTION = "S"  SPLIT ONE CSV LINE INTO ITS TWO FIELDS,
002100*                         UNQUOTING AND UN-DOUBLING EMBEDDED
002200*                         QUOTES AS IT GOES.
002300*     LKS-FUNCTION = "F"  FORMAT TWO FIELD VALUES BACK INTO ONE
002400*                         CSV LINE, QUOTING A FIELD WHENEVER IT
002500*                         CONTAINS A COMMA, A QUOTE, OR WOULD
002600*                         OTHERWISE BE MISREAD, AND DOUBLING ANY
002700*                         QUOTE CHARACTER IT CONTAINS.
002800******************************************************************
002900* CHANGE LOG.
003000*------------------------------------------------------------------
003100* DATE        INIT  REQUEST     DESCRIPTION
003200* ----------  ----  ----------  ----------------------------------
003300* 1994-09-19  RTH   NEW         INITIAL RELEASE - SPLIT ONLY, NO
003400*                               QUOTE HANDLING (AS-PATHS DID NOT
003500*                               YET CONTAIN COMMAS).
003600* 1995-04-05  JKM   CR-0229     ADDED QUOTE/UNQUOTE HANDLING ON
003700*                               BOTH SPLIT AND FORMAT - A FEW
003800*                               PEERS REPORT AS-PATH SETS WITH AN
003900*                               EMBEDDED COMMENT CONTAINING A
004000*                               COMMA.
004100* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004200*                               DATE FIELDS IN THIS PROGRAM.  NO
004300*                               CODE CHANGE REQUIRED.
004400* 2001-04-30  SPT   CR-0512     FORMAT SIDE NOW DOUBLES EMBEDDED
004500*                               QUOTES PER RFC4180 REVIEW, NOT
004600*                               JUST BACKSLASH-ESCAPES THEM.
004650* 2007-06-18  PJR   CR-0947     WIDENED FIELD 1 TO X(80) - CALLERS
004660*                               MAY NOW FEED A HEADER WITH AS_PATH
004670*                               LISTED BEFORE PREFIX, SO FIELD 1
004680*                               IS NO LONGER GUARANTEED TO BE THE
004690*                               SHORT COLUMN.
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-370.
005300 OBJECT-COMPUTER.   IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-LINE-WORK.
006200     05  WS-LINE-TEXT                PIC X(124).
006300     05  WS-LINE-CHARS REDEFINES WS-LINE-TEXT
006400                                     OCCURS 124 TIMES
006500                                     PIC X(01).
006600 77  WS-LINE-LEN                     PIC 9(03) COMP VALUE ZERO.
006700 77  WS-SCAN-POS                     PIC 9(03) COMP VALUE ZERO.
006800 77  WS-OUT-POS                      PIC 9(03) COMP VALUE ZERO.
006900 77  WS-FIELD-NBR                    PIC 9(01) COMP VALUE ZERO.
007000 77  WS-IN-QUOTES-SW                 PIC X(01) VALUE "N".
007100     88  IN-QUOTES                   VALUE "Y".
007200*
007300 01  WS-FIELD-1-WORK                 PIC X(80).
007400 01  WS-FIELD-1-CHARS REDEFINES WS-FIELD-1-WORK
007500                                 OCCURS 80 TIMES
007600                                 PIC X(01).
007700 01  WS-FIELD-2-WORK                 PIC X(80).
007800 01  WS-FIELD-2-CHARS REDEFINES WS-FIELD-2-WORK
007900                                 OCCURS 80 TIMES
008000                                 PIC X(01).
008100 77  WS-FLD1-LEN                     PIC 9(03) COMP VALUE ZERO.
008200 77  WS-FLD2-LEN                     PIC 9(03) COMP VALUE ZERO.
008300*
008400 77  WS-NEEDS-QUOTES-SW              PIC X(01) VALUE "N".
008500     88  FIELD-NEEDS-QUOTES          VALUE "Y".
008600 77  WS-COMMA-COUNT                  PIC 9(03) COMP VALUE ZERO.
008700 77  WS-QUOTE-COUNT                  PIC 9(03) COMP VALUE ZERO.
008800*
008900 LINKAGE SECTION.
009000*
009100 01  LKS-PARAMETRO.
009200     05  LKS-FUNCTION                PIC X(01).
009300     05  LKS-CSV-LINE                PIC X(124).
009350*-----------------------------------------------------------------
009360*     2007-06-18 CR-0947 (PJR) - LKS-FIELD-1 WIDENED FROM X(43) TO
009370*     X(80).  WITH THE HEADER NOW ALLOWED TO NAME PREFIX/AS_PATH
009380*     IN EITHER ORDER, FIELD 1 IS NOT ALWAYS THE SHORT COLUMN -
009390*     THE OLD 43-BYTE CAP SILENTLY CHOPPED AN AS-PATH LIST WHEN A
009400*     CALLER'S CSV CARRIED AS_PATH FIRST.
009410*-----------------------------------------------------------------
009420     05  LKS-FIELD-1                 PIC X(80).
009500     05  LKS-FIELD-2                 PIC X(80).
009600     05  LKS-RETURN-CODE             PIC 9(01).
009700*-----------------------------------------------------------------
009800* LKS-FUNCTION = "S" - SPLIT LKS-CSV-LINE INTO LKS-FIELD-1 AND
009900*                      LKS-FIELD-2.
010000*     LKS-RETURN-CODE = 0  LINE SPLIT CLEANLY INTO TWO FIELDS
010100*     LKS-RETURN-CODE = 1  LINE DID NOT HAVE EXACTLY TWO FIELDS
010200*                          (MISSING COMMA, OR AN UNCLOSED QUOTE)
010300* LKS-FUNCTION = "F" - FORMAT LKS-FIELD-1 AND LKS-FIELD-2 INTO
010400*                      LKS-CSV-LINE.
010500*     LKS-RETURN-CODE = 0  ALWAYS - FORMATTING CANNOT FAIL
010600*-----------------------------------------------------------------
010700*
010800 PROCEDURE DIVISION USING LKS-PARAMETRO.
010900*
011000 MAIN-PROCEDURE.
011100*
011200     MOVE ZERO                       TO LKS-RETURN-CODE.
011300*
011400     EVALUATE LKS-FUNCTION
011500         WHEN "S"
011600             PERFORM P100-SPLIT-LINE THRU P100-FIM
011700         WHEN "F"
011800             PERFORM P500-FORMAT-LINE THRU P500-FIM
011900         WHEN OTHER
012000             MOVE 1                  TO LKS-RETURN-CODE
012100     END-EVALUATE.
012200*
012300     GOBACK.
012400*
012500 P100-SPLIT-LINE.
012600*-----------------------------------------------------------------
012700*     WALK THE LINE ONE CHARACTER AT A TIME.  A COMMA ENDS THE
012800*     CURRENT FIELD UNLESS WE ARE INSIDE A QUOTED SECTION.  A
012900*     DOUBLED QUOTE INSIDE A QUOTED SECTION COLLAPSES TO ONE
013000*     QUOTE CHARACTER IN THE OUTPUT FIELD.
013100*-----------------------------------------------------------------
013200     MOVE LKS-CSV-LINE               TO WS-LINE-TEXT.
013300     MOVE SPACES                     TO WS-FIELD-1-WORK
013400                                         WS-FIELD-2-WORK.
013500     MOVE ZERO                       TO WS-FLD1-LEN WS-FLD2-LEN.
013600     MOVE 1                          TO WS-FIELD-NBR.
013700     MOVE "N"                        TO WS-IN-QUOTES-SW.
013800     MOVE 1                          TO WS-OUT-POS.
013900*
014000     INSPECT WS-LINE-TEXT TALLYING WS-LINE-LEN
014100             FOR CHARACTERS BEFORE INITIAL SPACE.
014200*
014300     IF WS-LINE-LEN = ZERO
014400         MOVE 1                      TO LKS-RETURN-CODE
014500         GO TO P100-FIM
014600     END-IF.
014700*
014800     PERFORM P110-SCAN-ONE-CHAR THRU P110-FIM
014900             VARYING WS-SCAN-POS FROM 1 BY 1
015000             UNTIL WS-SCAN-POS > WS-LINE-LEN.
015100*
015200     IF IN-QUOTES OR WS-FIELD-NBR NOT = 2
015300         MOVE 1                      TO LKS-RETURN-CODE
015400     ELSE
015500         MOVE WS-FIELD-1-WORK        TO LKS-FIELD-1
015600         MOVE WS-FIELD-2-WORK        TO LKS-FIELD-2
015700     END-IF.
015800*
015900 P100-FIM.
016000*
016100 P110-SCAN-ONE-CHAR.
016200*
016300     EVALUATE TRUE
016400         WHEN WS-LINE-CHARS (WS-SCAN-POS) = QUOTE
016500             PERFORM P120-HANDLE-QUOTE THRU P120-FIM
016600         WHEN WS-LINE-CHARS (WS-SCAN-POS) = ","
016700                 AND NOT IN-QUOTES
016800             PERFORM P130-HANDLE-COMMA THRU P130-FIM
016900         WHEN OTHER
017000             PERFORM P140-APPEND-CHAR THRU P140-FIM
017100     END-EVALUATE.
017200*
017300 P110-FIM.
017400*
017500 P120-HANDLE-QUOTE.
017600*-----------------------------------------------------------------
017700*     A QUOTE FOLLOWED IMMEDIATELY BY ANOTHER QUOTE, WHILE INSIDE
017800*     A QUOTED SECTION, IS AN ESCAPED QUOTE - APPEND ONE QUOTE
017900*     CHARACTER AND SKIP THE PAIR.  OTHERWISE IT TOGGLES THE
018000*     QUOTED-SECTION SWITCH.
018100*-----------------------------------------------------------------
018200     IF IN-QUOTES
018300             AND WS-SCAN-POS < WS-LINE-LEN
018400             AND WS-LINE-CHARS (WS-SCAN-POS + 1) = QUOTE
018500         MOVE QUOTE                  TO WS-LINE-CHARS (WS-SCAN-POS)
018600         PERFORM P140-APPEND-CHAR THRU P140-FIM
018700         ADD 1                       TO WS-SCAN-POS
018800     ELSE
018900         IF IN-QUOTES
019000             MOVE "N"                TO WS-IN-QUOTES-SW
019100         ELSE
019200             MOVE "Y"                TO WS-IN-QUOTES-SW
019300         END-IF
019400     END-IF.
019500*
019600 P120-FIM.
019700*
019800 P130-HANDLE-COMMA.
019900*
020000     IF WS-FIELD-NBR < 2
020100         ADD 1                       TO WS-FIELD-NBR
020200         MOVE 1                      TO WS-OUT-POS
020300     ELSE
020400         PERFORM P140-APPEND-CHAR THRU P140-FIM
020500     END-IF.
020600*
020700 P130-FIM.
020800*
020900 P140-APPEND-CHAR.
021000*
021100     EVALUATE WS-FIELD-NBR
021200         WHEN 1
021300             IF WS-OUT-POS <= 80
021400                 MOVE WS-LINE-CHARS (WS-SCAN-POS)
021500                                     TO WS-FIELD-1-CHARS (WS-OUT-POS)
021600                 ADD 1               TO WS-OUT-POS
021700                 ADD 1               TO WS-FLD1-LEN
021800             END-IF
021900         WHEN 2
022000             IF WS-OUT-POS <= 80
022100                 MOVE WS-LINE-CHARS (WS-SCAN-POS)
022200                                     TO WS-FIELD-2-CHARS (WS-OUT-POS)
022300                 ADD 1               TO WS-OUT-POS
022400                 ADD 1               TO WS-FLD2-LEN
022500             END-IF
022600     END-EVALUATE.
022700*
022800 P140-FIM.
022900*
023000 P500-FORMAT-LINE.
023100*-----------------------------------------------------------------
023200*     BUILD ONE CSV LINE FROM THE TWO SUPPLIED FIELDS, QUOTING
023300*     EITHER ONE THAT CONTAINS A COMMA OR A QUOTE CHARACTER.
023400*-----------------------------------------------------------------
023500     MOVE SPACES                     TO WS-LINE-TEXT.
023600     MOVE 1                          TO WS-OUT-POS.
023700*
023800     MOVE LKS-FIELD-1                TO WS-FIELD-1-WORK.
023900     PERFORM P510-FORMAT-ONE-FIELD THRU P510-FIM.
024000*
024100     MOVE ","                        TO WS-LINE-CHARS (WS-OUT-POS).
024200     ADD 1                           TO WS-OUT-POS.
024300*
024400     MOVE LKS-FIELD-2                TO WS-FIELD-1-WORK.
024500     PERFORM P510-FORMAT-ONE-FIELD THRU P510-FIM.
024600*
024700     MOVE WS-LINE-TEXT               TO LKS-CSV-LINE.
024800*
024900 P500-FIM.
025000*
025100 P510-FORMAT-ONE-FIELD.
025200*-----------------------------------------------------------------
025300*     WS-FIELD-1-WORK HOLDS THE FIELD TO EMIT (BORROWED FOR BOTH
025400*     CALLS - THIS PARAGRAPH DOES NOT CARE WHICH COLUMN IT IS).
025500*     A FIELD IS QUOTED WHEN IT CONTAINS A COMMA OR A QUOTE.
025600*-----------------------------------------------------------------
025700     MOVE ZERO                       TO WS-COMMA-COUNT
025800                                         WS-QUOTE-COUNT
025900                                         WS-FLD1-LEN.
026000     MOVE "N"                        TO WS-NEEDS-QUOTES-SW.
026100*
026200     INSPECT WS-FIELD-1-WORK TALLYING WS-FLD1-LEN
026300             FOR CHARACTERS BEFORE INITIAL SPACE.
026400     INSPECT WS-FIELD-1-WORK TALLYING WS-COMMA-COUNT FOR ALL ",".
026500     INSPECT WS-FIELD-1-WORK TALLYING WS-QUOTE-COUNT
026600             FOR ALL QUOTE.
026700*
026800     IF WS-COMMA-COUNT > ZERO OR WS-QUOTE-COUNT > ZERO
026900         MOVE "Y"                    TO WS-NEEDS-QUOTES-SW
027000     END-IF.
027100*
027200     IF FIELD-NEEDS-QUOTES
027300         MOVE QUOTE                  TO WS-LINE-CHARS (WS-OUT-POS)
027400         ADD 1                       TO WS-OUT-POS
027500     END-IF.
027600*
027700     PERFORM P520-EMIT-ONE-CHAR THRU P520-FIM
027800             VARYING WS-SCAN-POS FROM 1 BY 1
027900             UNTIL WS-SCAN-POS > WS-FLD1-LEN.
028000*
028100     IF FIELD-NEEDS-QUOTES
028200         MOVE QUOTE                  TO WS-LINE-CHARS (WS-OUT-POS)
028300         ADD 1                       TO WS-OUT-POS
028400     END-IF.
028500*
028600 P510-FIM.
028700*
028800 P520-EMIT-ONE-CHAR.
028900*
029000     MOVE WS-FIELD-1-CHARS (WS-SCAN-POS)
029100                         TO WS-LINE-CHARS (WS-OUT-POS).
029200     ADD 1                           TO WS-OUT-POS.
029300*
029400     IF WS-FIELD-1-CHARS (WS-SCAN-POS) = QUOTE
029500         MOVE QUOTE                  TO WS-LINE-CHARS (WS-OUT-POS)
029600         ADD 1                       TO WS-OUT-POS
029700     END-IF.
029800*
029900 P520-FIM.
030000*
030100 END PROGRAM RTXP0930.
