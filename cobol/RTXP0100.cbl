000100******************************************************************
000200* RTXP0100
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0100.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   10 OCT 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     ROUTE EXTRACT - CSV TO CSV.  READS THE RAW ROUTE CSV
001700*     (PREFIX,AS-PATH PER LINE), VALIDATES EACH ROUTE, OPTIONALLY
001800*     SCREENS IT AGAINST A LIST OF CISCO-IOS-STYLE AS-PATH
001900*     FILTERS, DEDUPLICATES BY PREFIX (KEEPING THE SHORTER
002000*     AS-PATH ON A DUPLICATE), OPTIONALLY AGGREGATES THE IPV4
002100*     PORTION INTO MINIMAL CIDR BLOCKS, AND WRITES A CLEAN ROUTE
002200*     CSV.
002300*
002400*     CONTROL PARAMETERS ARE READ FROM A ONE-CARD PARM IMAGE -
002500*         COL 1      'Y' OR 'N' - RUN IPV4 AGGREGATION.
002600*     AN OPTIONAL AS-PATH FILTER FILE (RTXFILT) MAY ALSO BE
002700*     PRESENT - IF IT CANNOT BE OPENED (FILE STATUS 35) NO
002800*     AS-PATH FILTERING IS APPLIED (SEE P330/P340 BELOW).
002900******************************************************************
003000* CHANGE LOG.
003100*------------------------------------------------------------------
003200* DATE        INIT  REQUEST     DESCRIPTION
003300* ----------  ----  ----------  ----------------------------------
003400* 1994-10-10  RTH   NEW         INITIAL RELEASE - VALIDATE, DEDUP,
003500*                               REWRITE.  NO FILTER, NO
003600*                               AGGREGATION.
003700* 1994-12-02  RTH   CR-0163     DEDUP NOW CALLS RTXP0910 TO KEEP
003800*                               THE SHORTER AS-PATH INSTEAD OF
003900*                               ALWAYS KEEPING THE FIRST ONE SEEN.
004000* 1995-02-20  JKM   CR-0210     ADDED IPV4 AGGREGATION OPTION
004100*                               (PARM COL 1 = 'Y').  AGGREGATED
004200*                               OUTPUT ROWS CARRY AS-PATH '0' -
004300*                               A MERGED BLOCK NO LONGER MAPS TO
004400*                               ONE ORIGINATING PATH.
004500* 1995-09-14  JKM   CR-0275     ADDED OPTIONAL RTXFILT AS-PATH
004600*                               FILTER FILE - A ROUTE PASSES IF
004700*                               ITS AS-PATH MATCHES ANY ONE
004800*                               PATTERN IN THE FILE.
004900* 1996-11-08  SPT   CR-0355     DEDUP TABLE NOW KEEPS FIRST-SEEN
005000*                               ORDER ON A TIE (SEE RTXP0910
005100*                               CHANGE LOG).
005200* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
005300*                               2-DIGIT YEAR FIELDS IN THIS
005400*                               PROGRAM.  NO CODE CHANGE REQUIRED.
005500* 2001-04-30  SPT   CR-0512     OUTPUT CSV NOW QUOTED VIA RTXP0930
005600*                               PER RFC4180 REVIEW.
005620* 2002-03-11  PJR   CR-0881     HEADER ROW ON ROUTE-CSV-IN IS NOW
005640*                               PARSED AND CHECKED FOR THE PREFIX
005660*                               AND AS_PATH COLUMN NAMES (EITHER
005680*                               ORDER, ANY CASE) INSTEAD OF BEING
005690*                               BLINDLY SKIPPED - A FEED FROM THE
005695*                               NEW PEERING PORTAL SWAPPED THE TWO
005697*                               COLUMNS AND EVERY ROW WAS REJECTED.
005700******************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-370.
006300 OBJECT-COMPUTER.   IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT ROUTE-CSV-IN     ASSIGN TO RTXIN01
007100          ORGANIZATION   IS LINE SEQUENTIAL
007200          ACCESS         IS SEQUENTIAL
007300          FILE STATUS    IS WS-FS-ROUTE-IN.
007400*
007500     SELECT ROUTE-CSV-OUT    ASSIGN TO RTXOUT01
007600          ORGANIZATION   IS LINE SEQUENTIAL
007700          ACCESS         IS SEQUENTIAL
007800          FILE STATUS    IS WS-FS-ROUTE-OUT.
007900*
008000     SELECT FILTER-PATTERNS  ASSIGN TO RTXFILT
008100          ORGANIZATION   IS LINE SEQUENTIAL
008200          ACCESS         IS SEQUENTIAL
008300          FILE STATUS    IS WS-FS-FILTER.
008400*
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  ROUTE-CSV-IN.
009000 01  FD-ROUTE-CSV-IN-REC              PIC X(128).
009100*
009200 FD  ROUTE-CSV-OUT.
009300 01  FD-ROUTE-CSV-OUT-REC             PIC X(128).
009400*
009500 FD  FILTER-PATTERNS.
009600 01  FD-FILTER-PATTERN-REC            PIC X(080).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000     COPY RTXCSV.
010100     COPY RTXTAB.
010200*
010300 77  WS-FS-ROUTE-IN                   PIC X(02).
010400     88  WS-FS-RIN-OK                 VALUE "00".
010500 77  WS-FS-ROUTE-OUT                  PIC X(02).
010600     88  WS-FS-ROUT-OK                VALUE "00".
010700 77  WS-FS-FILTER                     PIC X(02).
010800     88  WS-FS-FLT-NAO-EXISTE         VALUE "35".
010900*
011000 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
011100     88  FLAG-EOF                     VALUE "Y".
011200 77  WS-FIM-FILTRO                    PIC X(01) VALUE "N".
011300     88  FLAG-EOF-FILTRO              VALUE "Y".
011320 77  WS-HDR-SWAP-SW                   PIC X(01) VALUE "N".
011340     88  HDR-COLUMNS-SWAPPED          VALUE "Y".
011360 01  WS-HDR-COL-1                     PIC X(43).
011380 01  WS-HDR-COL-2                     PIC X(80).
011400*
011500 01  WS-PARM-CARD.
011600     05  WS-PARM-AGGREGATE            PIC X(01).
011700     05  FILLER                       PIC X(79).
011800 01  WS-PARM-CARD-ALT REDEFINES WS-PARM-CARD.
011900     05  WS-PARM-CARD-BYTE            OCCURS 80 TIMES
012000                                      PIC X(01).
012100 77  WS-AGGREGATE-SW                  PIC X(01) VALUE "N".
012200     88  AGGREGATE-REQUESTED          VALUE "Y".
012300*
012400 01  WS-FILTER-LINE-SCRATCH           PIC X(80).
012500 01  WS-FILTER-TABLE.
012600     05  WS-FILTER-PATTERN            OCCURS 20 TIMES
012700                                      INDEXED BY WS-FILTER-IDX
012800                                      PIC X(80).
012900     05  FILLER                       PIC X(01).
013000 01  WS-FILTER-TABLE-ALT REDEFINES WS-FILTER-TABLE.
013100     05  WS-FILTER-TABLE-BYTE         OCCURS 1601 TIMES
013200                                      PIC X(01).
013300 77  WS-FILTER-COUNT                  PIC 9(02) COMP VALUE ZERO.
013400 77  WS-FILTER-ACTIVE-SW              PIC X(01) VALUE "N".
013500     88  FILTER-IS-ACTIVE             VALUE "Y".
013600*
013700 77  WS-VALID-SW                      PIC X(01) VALUE "Y".
013800     88  ROUTE-IS-VALID                VALUE "Y".
013900 77  WS-FILTER-MATCH-SW               PIC X(01) VALUE "N".
014000     88  FILTER-MATCHED                VALUE "Y".
014100*
014200 77  WS-COUNT-READ                    PIC 9(05) COMP VALUE ZERO.
014300 77  WS-COUNT-REJECTED                PIC 9(05) COMP VALUE ZERO.
014400 77  WS-COUNT-FILTERED                PIC 9(05) COMP VALUE ZERO.
014500 77  WS-COUNT-WRITTEN                 PIC 9(05) COMP VALUE ZERO.
014600 77  WS-COUNT-EDIT                    PIC ZZZZ9.
014700 77  WS-ADDR-TOTAL-EDIT               PIC Z(11)9.
014800*
014900 77  WS-V4-V6-COLON-COUNT             PIC 9(02) COMP VALUE ZERO.
015000 77  WS-IDX-1                         PIC 9(05) COMP VALUE ZERO.
015100*
015200******************************************************************
015300* CALL-PARAMETER AREAS - ONE GROUP PER SUBPROGRAM, LAID OUT BYTE
015400* FOR BYTE ON THAT SUBPROGRAM'S OWN LKS-PARAMETRO.  EACH CALLED
015500* SERVICE TAKES EXACTLY ONE USING PARAMETER, SO THE WHOLE GROUP -
015600* NOT THE INDIVIDUAL SUBFIELDS - IS WHAT GETS PASSED.
015700******************************************************************
015800*
015900 01  WS-0900-PARM.
016000     05  WS-0900-PATTERN              PIC X(80).
016100     05  WS-0900-AS-PATH              PIC X(80).
016200     05  WS-0900-MATCH-RESULT         PIC 9(01).
016300*
016400 01  WS-0910-PARM.
016500     05  WS-0910-FUNCTION             PIC X(01).
016600     05  WS-0910-PREFIX-TEXT          PIC X(43).
016700     05  WS-0910-AS-PATH-1            PIC X(80).
016800     05  WS-0910-AS-PATH-2            PIC X(80).
016900     05  WS-0910-RETURN-CODE          PIC 9(01).
017000     05  WS-0910-WINNER               PIC 9(01).
017100*
017200 01  WS-0920-PARM.
017300     05  WS-0920-PREFIX-COUNT         PIC 9(05) COMP.
017400     05  WS-0920-PREFIX-TABLE.
017500         10  WS-0920-PREFIX-ENTRY     OCCURS 2000 TIMES
017600                                      INDEXED BY WS-0920-PFX-IDX
017700                                      PIC X(43).
017800     05  WS-0920-MERGED-COUNT         PIC 9(05) COMP.
017900     05  WS-0920-MERGED-TABLE.
018000         10  WS-0920-MERGED-ENTRY     OCCURS 2000 TIMES
018100                                      INDEXED BY WS-0920-MRG-IDX
018200                                      PIC X(43).
018300     05  WS-0920-ADDR-TOTAL           PIC 9(12) COMP.
018400*
018500 01  WS-0930-PARM.
018600     05  WS-0930-FUNCTION             PIC X(01).
018700     05  WS-0930-CSV-LINE             PIC X(124).
018800     05  WS-0930-FIELD-1              PIC X(80).
018900     05  WS-0930-FIELD-2              PIC X(80).
019000     05  WS-0930-RETURN-CODE          PIC 9(01).
019100 01  WS-0930-PARM-ALT REDEFINES WS-0930-PARM.
019200     05  WS-0930-PARM-BYTE            OCCURS 286 TIMES
019300                                      PIC X(01).
019400*
019500 LINKAGE SECTION.
019600*
019700 PROCEDURE DIVISION.
019800*
019900 MAIN-PROCEDURE.
020000*
020100     PERFORM P100-INICIALIZA        THRU P100-FIM.
020200     PERFORM P300-LE-E-VALIDA       THRU P300-FIM
020300             UNTIL FLAG-EOF.
020400     PERFORM P500-AGREGA            THRU P500-FIM.
020500     PERFORM P700-GRAVA-SAIDA       THRU P700-FIM.
020600     PERFORM P900-FIM               THRU P900-EXIT.
020700*
020800* MAIN-PROCEDURE-EXIT.
020900     STOP RUN.
021000*
021100 P100-INICIALIZA.
021200*
021300     MOVE "N"                        TO WS-FIM-DE-ARQUIVO
021400                                         WS-FIM-FILTRO.
021500     MOVE ZERO                       TO WS-RTX-ROUTE-COUNT
021600                                         WS-COUNT-READ
021700                                         WS-COUNT-REJECTED
021800                                         WS-COUNT-FILTERED
021900                                         WS-COUNT-WRITTEN
022000                                         WS-FILTER-COUNT
022100                                         WS-0920-MERGED-COUNT
022200                                         WS-0920-ADDR-TOTAL.
022300     MOVE "N"                        TO WS-AGGREGATE-SW
022400                                         WS-FILTER-ACTIVE-SW.
022500     MOVE SPACES                     TO WS-RTX-ROUTE-TABLE.
022600*
022700     ACCEPT WS-PARM-CARD.
022800     MOVE WS-PARM-AGGREGATE          TO WS-AGGREGATE-SW.
022900*
023000     OPEN INPUT ROUTE-CSV-IN.
023100     IF NOT WS-FS-RIN-OK
023200         DISPLAY "RTXP0100 - CANNOT OPEN ROUTE-CSV-IN, FS="
023300                 WS-FS-ROUTE-IN
023400         MOVE "Y"                    TO WS-FIM-DE-ARQUIVO
023500         GO TO P100-FIM
023600     END-IF.
023700*
023720*-----------------------------------------------------------------
023740*     THE FIRST LINE OF ROUTE-CSV-IN IS A COLUMN HEADER, NOT A
023750*     ROUTE.  THE PREFIX AND AS_PATH COLUMNS ARE LOCATED BY NAME,
023760*     CASE-INSENSITIVE, WHICHEVER ORDER THEY ARE SUPPLIED IN.
023770*-----------------------------------------------------------------
023780     READ ROUTE-CSV-IN INTO REG-ROUTE-CSV
023790         AT END
023792             DISPLAY "RTXP0100 - ROUTE-CSV-IN HAS NO HEADER ROW"
023794             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
023796             GO TO P100-FIM
023798     END-READ.
023800     MOVE "S"                        TO WS-0930-FUNCTION.
023802     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
023804     CALL "RTXP0930"                 USING WS-0930-PARM.
023806     MOVE WS-0930-FIELD-1            TO WS-HDR-COL-1.
023808     MOVE WS-0930-FIELD-2            TO WS-HDR-COL-2.
023810     INSPECT WS-HDR-COL-1 CONVERTING
023812             "abcdefghijklmnopqrstuvwxyz" TO
023814             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023816     INSPECT WS-HDR-COL-2 CONVERTING
023818             "abcdefghijklmnopqrstuvwxyz" TO
023820             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023822     MOVE "N"                        TO WS-HDR-SWAP-SW.
023824     IF WS-HDR-COL-1 = "AS_PATH" AND WS-HDR-COL-2 = "PREFIX"
023826         MOVE "Y"                    TO WS-HDR-SWAP-SW
023828     ELSE
023830         IF WS-HDR-COL-1 = "PREFIX" AND WS-HDR-COL-2 = "AS_PATH"
023832             CONTINUE
023834         ELSE
023836             DISPLAY "RTXP0100 - PREFIX/AS_PATH COLUMN NOT FOUND "
023838                     "IN HEADER ROW"
023840             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
023842             GO TO P100-FIM
023844         END-IF
023846     END-IF.
023900*
024000     OPEN OUTPUT ROUTE-CSV-OUT.
024020*
024040     PERFORM P110-ABRE-FILTROS       THRU P110-FIM.
024100*
024200 P100-FIM.
024300*
024400 P110-ABRE-FILTROS.
024500*
024600     OPEN INPUT FILTER-PATTERNS.
024700*
024800     IF WS-FS-FLT-NAO-EXISTE
024900         MOVE "N"                    TO WS-FILTER-ACTIVE-SW
025000     ELSE
025100         PERFORM P120-CARREGA-UM-FILTRO THRU P120-FIM
025200                 UNTIL FLAG-EOF-FILTRO
025300         CLOSE FILTER-PATTERNS
025400         IF WS-FILTER-COUNT > ZERO
025500             MOVE "Y"                TO WS-FILTER-ACTIVE-SW
025600         END-IF
025700     END-IF.
025800*
025900 P110-FIM.
026000*
026100 P120-CARREGA-UM-FILTRO.
026200*
026300     READ FILTER-PATTERNS INTO WS-FILTER-LINE-SCRATCH
026400         AT END
026500             MOVE "Y"                TO WS-FIM-FILTRO
026600             GO TO P120-FIM
026700     END-READ.
026800*
026900     IF WS-FILTER-COUNT < 20
027000         ADD 1                       TO WS-FILTER-COUNT
027100         MOVE WS-FILTER-LINE-SCRATCH
027200                             TO WS-FILTER-PATTERN (WS-FILTER-COUNT)
027300     END-IF.
027400*
027500 P120-FIM.
027600*
027700 P300-LE-E-VALIDA.
027800*
027900     READ ROUTE-CSV-IN INTO REG-ROUTE-CSV
028000         AT END
028100             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
028200             GO TO P300-FIM
028300     END-READ.
028400*
028500     ADD 1                           TO WS-COUNT-READ.
028600     PERFORM P310-SEPARA-CAMPOS      THRU P310-FIM.
028700     PERFORM P320-VALIDA-ROTA        THRU P320-FIM.
028800*
028900     IF ROUTE-IS-VALID
029000         PERFORM P330-APLICA-FILTRO  THRU P330-FIM
029100         IF NOT FILTER-IS-ACTIVE OR FILTER-MATCHED
029200             PERFORM P400-MANTEM-TABELA THRU P400-FIM
029300         ELSE
029400             ADD 1                   TO WS-COUNT-FILTERED
029500         END-IF
029600     ELSE
029700         ADD 1                       TO WS-COUNT-REJECTED
029800     END-IF.
029900*
030000 P300-FIM.
030100*
030200 P310-SEPARA-CAMPOS.
030300*
030400     MOVE "S"                        TO WS-0930-FUNCTION.
030500     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
030600     CALL "RTXP0930"                 USING WS-0930-PARM.
030620     IF HDR-COLUMNS-SWAPPED
030640         MOVE WS-0930-FIELD-1        TO WS-RTX-AS-PATH
030660         MOVE WS-0930-FIELD-2        TO WS-RTX-PREFIX
030680     ELSE
030700         MOVE WS-0930-FIELD-1        TO WS-RTX-PREFIX
030800         MOVE WS-0930-FIELD-2        TO WS-RTX-AS-PATH
030820     END-IF.
030900*
031000 P310-FIM.
031100*
031200 P320-VALIDA-ROTA.
031300*
031400     MOVE "Y"                        TO WS-VALID-SW.
031500*
031600     IF WS-0930-RETURN-CODE NOT = ZERO
031700         MOVE "N"                    TO WS-VALID-SW
031800         GO TO P320-FIM
031900     END-IF.
032000*
032100     MOVE "P"                        TO WS-0910-FUNCTION.
032200     MOVE WS-RTX-PREFIX              TO WS-0910-PREFIX-TEXT.
032300     CALL "RTXP0910"                 USING WS-0910-PARM.
032400     IF WS-0910-RETURN-CODE NOT = ZERO
032500         MOVE "N"                    TO WS-VALID-SW
032600         GO TO P320-FIM
032700     END-IF.
032800*
032900     MOVE "A"                        TO WS-0910-FUNCTION.
033000     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-1.
033100     CALL "RTXP0910"                 USING WS-0910-PARM.
033200     IF WS-0910-RETURN-CODE NOT = ZERO
033300         MOVE "N"                    TO WS-VALID-SW
033400     END-IF.
033500*
033600 P320-FIM.
033700*
033800 P330-APLICA-FILTRO.
033900*
034000     MOVE "N"                        TO WS-FILTER-MATCH-SW.
034100*
034200     IF NOT FILTER-IS-ACTIVE
034300         GO TO P330-FIM
034400     END-IF.
034500*
034600     PERFORM P340-TESTA-UM-FILTRO THRU P340-FIM
034700             VARYING WS-FILTER-IDX FROM 1 BY 1
034800             UNTIL WS-FILTER-IDX > WS-FILTER-COUNT
034900             OR FILTER-MATCHED.
035000*
035100 P330-FIM.
035200*
035300 P340-TESTA-UM-FILTRO.
035400*
035500     MOVE WS-FILTER-PATTERN (WS-FILTER-IDX) TO WS-0900-PATTERN.
035600     MOVE WS-RTX-AS-PATH             TO WS-0900-AS-PATH.
035700     MOVE ZERO                       TO WS-0900-MATCH-RESULT.
035800     CALL "RTXP0900"                 USING WS-0900-PARM.
035900*
036000     IF WS-0900-MATCH-RESULT = 1
036100         MOVE "Y"                    TO WS-FILTER-MATCH-SW
036200     END-IF.
036300*
036400 P340-FIM.
036500*
036600 P400-MANTEM-TABELA.
036700*-----------------------------------------------------------------
036800*     ADD THE ROUTE TO THE DEDUP TABLE, OR REPLACE THE KEPT
036900*     AS-PATH WHEN THE NEW ONE IS SHORTER.
037000*-----------------------------------------------------------------
037100     MOVE ZERO                       TO WS-IDX-1.
037200     PERFORM P410-PROCURA-PREFIXO THRU P410-FIM
037300             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
037400             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
037500             OR WS-IDX-1 NOT = ZERO.
037600*
037700     IF WS-IDX-1 = ZERO
037800         PERFORM P420-INSERE-NOVO    THRU P420-FIM
037900     ELSE
038000         PERFORM P430-COMPARA-E-SUBSTITUI THRU P430-FIM
038100     END-IF.
038200*
038300 P400-FIM.
038400*
038500 P410-PROCURA-PREFIXO.
038600*
038700     IF WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX) = WS-RTX-PREFIX
038800         SET WS-IDX-1                TO WS-RTX-TBL-IDX
038900     END-IF.
039000*
039100 P410-FIM.
039200*
039300 P420-INSERE-NOVO.
039400*
039500     IF WS-RTX-ROUTE-COUNT >= 2000
039600         ADD 1                       TO WS-COUNT-REJECTED
039700         GO TO P420-FIM
039800     END-IF.
039900*
040000     ADD 1                           TO WS-RTX-ROUTE-COUNT.
040100     SET WS-RTX-TBL-IDX              TO WS-RTX-ROUTE-COUNT.
040200     MOVE WS-RTX-PREFIX   TO WS-RTX-TBL-PREFIX  (WS-RTX-TBL-IDX).
040300     MOVE WS-RTX-AS-PATH  TO WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX).
040400*
040500 P420-FIM.
040600*
040700 P430-COMPARA-E-SUBSTITUI.
040800*
040900     MOVE "C"                        TO WS-0910-FUNCTION.
041000     MOVE WS-RTX-TBL-AS-PATH (WS-IDX-1) TO WS-0910-AS-PATH-1.
041100     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-2.
041200     CALL "RTXP0910"                 USING WS-0910-PARM.
041300*
041400     IF WS-0910-WINNER = 2
041500         MOVE WS-RTX-AS-PATH TO WS-RTX-TBL-AS-PATH (WS-IDX-1)
041600     END-IF.
041700*
041800 P430-FIM.
041900*
042000 P500-AGREGA.
042100*
042200     IF NOT AGGREGATE-REQUESTED
042300         GO TO P500-FIM
042400     END-IF.
042500*
042600     MOVE ZERO                       TO WS-RTX-V4-PREFIX-COUNT
042700                                         WS-RTX-V6-PREFIX-COUNT.
042800     MOVE SPACES                     TO WS-RTX-V4-PREFIX-TABLE
042900                                         WS-RTX-V6-PREFIX-TABLE.
043000     PERFORM P510-SEPARA-FAMILIA     THRU P510-FIM
043100             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
043200             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT.
043300*
043400     MOVE WS-RTX-V4-PREFIX-COUNT     TO WS-0920-PREFIX-COUNT.
043500     MOVE WS-RTX-V4-PREFIX-TABLE     TO WS-0920-PREFIX-TABLE.
043600     CALL "RTXP0920"                 USING WS-0920-PARM.
043700*
043800 P500-FIM.
043900*
044000 P510-SEPARA-FAMILIA.
044100*
044200     MOVE ZERO                       TO WS-V4-V6-COLON-COUNT.
044300     INSPECT WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
044400             TALLYING WS-V4-V6-COLON-COUNT FOR ALL ":".
044500*
044600     IF WS-V4-V6-COLON-COUNT > ZERO
044700         IF WS-RTX-V6-PREFIX-COUNT < 2000
044800             ADD 1                   TO WS-RTX-V6-PREFIX-COUNT
044900             SET WS-RTX-V6-IDX       TO WS-RTX-V6-PREFIX-COUNT
045000             MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
045100                                 TO WS-RTX-V6-PREFIX (WS-RTX-V6-IDX)
045200         END-IF
045300     ELSE
045400         IF WS-RTX-V4-PREFIX-COUNT < 2000
045500             ADD 1                   TO WS-RTX-V4-PREFIX-COUNT
045600             SET WS-RTX-V4-IDX       TO WS-RTX-V4-PREFIX-COUNT
045700             MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
045800                                 TO WS-RTX-V4-PREFIX (WS-RTX-V4-IDX)
045900         END-IF
046000     END-IF.
046100*
046200 P510-FIM.
046300*
046400 P700-GRAVA-SAIDA.
046500*
046600     IF AGGREGATE-REQUESTED
046700         PERFORM P710-GRAVA-V6-ORIGINAIS THRU P710-FIM
046800                 VARYING WS-RTX-TBL-IDX FROM 1 BY 1
046900                 UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
047000         PERFORM P720-GRAVA-V4-AGREGADOS THRU P720-FIM
047100                 VARYING WS-IDX-1 FROM 1 BY 1
047200                 UNTIL WS-IDX-1 > WS-0920-MERGED-COUNT
047300     ELSE
047400         PERFORM P730-GRAVA-SEM-AGREGAR THRU P730-FIM
047500                 VARYING WS-RTX-TBL-IDX FROM 1 BY 1
047600                 UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
047700     END-IF.
047800*
047900 P700-FIM.
048000*
048100 P710-GRAVA-V6-ORIGINAIS.
048200*
048300     MOVE ZERO                       TO WS-V4-V6-COLON-COUNT.
048400     INSPECT WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
048500             TALLYING WS-V4-V6-COLON-COUNT FOR ALL ":".
048600*
048700     IF WS-V4-V6-COLON-COUNT > ZERO
048800         MOVE WS-RTX-TBL-PREFIX  (WS-RTX-TBL-IDX) TO WS-RTX-PREFIX
048900         MOVE WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX) TO WS-RTX-AS-PATH
049000         PERFORM P740-FORMATA-E-GRAVA THRU P740-FIM
049100     END-IF.
049200*
049300 P710-FIM.
049400*
049500 P720-GRAVA-V4-AGREGADOS.
049600*
049700     MOVE WS-0920-MERGED-ENTRY (WS-IDX-1) TO WS-RTX-PREFIX.
049800     MOVE SPACES                     TO WS-RTX-AS-PATH.
049900     MOVE "0"                        TO WS-RTX-AS-PATH (1 : 1).
050000     PERFORM P740-FORMATA-E-GRAVA    THRU P740-FIM.
050100*
050200 P720-FIM.
050300*
050400 P730-GRAVA-SEM-AGREGAR.
050500*
050600     MOVE WS-RTX-TBL-PREFIX  (WS-RTX-TBL-IDX) TO WS-RTX-PREFIX.
050700     MOVE WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX) TO WS-RTX-AS-PATH.
050800     PERFORM P740-FORMATA-E-GRAVA    THRU P740-FIM.
050900*
051000 P730-FIM.
051100*
051200 P740-FORMATA-E-GRAVA.
051300*
051400     MOVE "F"                        TO WS-0930-FUNCTION.
051500     MOVE WS-RTX-PREFIX              TO WS-0930-FIELD-1.
051600     MOVE WS-RTX-AS-PATH             TO WS-0930-FIELD-2.
051700     CALL "RTXP0930"                 USING WS-0930-PARM.
051800*
051900     MOVE SPACES                     TO REG-ROUTE-CSV.
052000     MOVE WS-0930-CSV-LINE           TO REG-ROUTE-CSV-LINE.
052100     WRITE FD-ROUTE-CSV-OUT-REC      FROM REG-ROUTE-CSV.
052200     ADD 1                           TO WS-COUNT-WRITTEN.
052300*
052400 P740-FIM.
052500*
052600 P900-FIM.
052700*
052800     CLOSE ROUTE-CSV-IN
052900           ROUTE-CSV-OUT.
053000*
053100     MOVE WS-COUNT-READ               TO WS-COUNT-EDIT.
053200     DISPLAY "RTXP0100 - ROUTES READ        : " WS-COUNT-EDIT.
053300     MOVE WS-COUNT-REJECTED            TO WS-COUNT-EDIT.
053400     DISPLAY "RTXP0100 - ROUTES REJECTED    : " WS-COUNT-EDIT.
053500     MOVE WS-COUNT-FILTERED            TO WS-COUNT-EDIT.
053600     DISPLAY "RTXP0100 - ROUTES FILTERED OUT: " WS-COUNT-EDIT.
053700     MOVE WS-COUNT-WRITTEN             TO WS-COUNT-EDIT.
053800     DISPLAY "RTXP0100 - ROUTES WRITTEN     : " WS-COUNT-EDIT.
053900*
054000     IF AGGREGATE-REQUESTED
054100         MOVE WS-0920-ADDR-TOTAL      TO WS-ADDR-TOTAL-EDIT
054200         DISPLAY "RTXP0100 - IPV4 ADDRESSES COVERED: "
054300                 WS-ADDR-TOTAL-EDIT
054400     END-IF.
054500*
054600 P900-EXIT.
054700     EXIT.
054800*
054900 END PROGRAM RTXP0100.
