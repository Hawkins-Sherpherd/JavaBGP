000100******************************************************************
000200* RTXSCR  -  IPROUTE2 SCRIPT RECORD LAYOUT
000300* USED UNDER THE FD FOR IPROUTE2-SCRIPT IN RTXP0120.  CARRIES
000400* THE FIXED 3-LINE SCRIPT HEADER AND THEN ONE "IP ROUTE ADD" OR
000500* "IP -6 ROUTE ADD" COMMAND LINE PER PREFIX.
000600******************************************************************
000620* 2009-11-04 CR-0963 (PJR) - ADDED IPROUTE2-SCRIPT-LINE-BLANK AND
000640* THE REG-IPROUTE2-SCRIPT-PEEK REDEFINES BELOW - THE SAME
000660* LEAD/FILLER SPLIT RTXTAB ALREADY USES ON WS-RTX-TBL-PREFIX -
000680* THE LEADING TWO BYTES TELL A SHEBANG LINE ("#!") FROM A ROUTE
000690* COMMAND LINE ("IP") WITHOUT SCANNING THE WHOLE 96 BYTES.
000700******************************************************************
000700*
000800 01  REG-IPROUTE2-SCRIPT.
000900     05  REG-IPROUTE2-SCRIPT-TEXT    PIC X(096).
000910         88  IPROUTE2-SCRIPT-LINE-BLANK
000920                                     VALUE SPACES.
000930*            ALTERNATE VIEW OF THE LINE, USED TO PEEK AT THE
000940*            LEADING TWO BYTES - THE SAME LEAD/FILLER SPLIT
000950*            RTXTAB USES ON WS-RTX-TBL-PREFIX.
000960     05  REG-IPROUTE2-SCRIPT-PEEK REDEFINES
000970                                 REG-IPROUTE2-SCRIPT-TEXT.
000980         10  REG-IPR2-LEAD       PIC X(02).
000990         10  FILLER              PIC X(94).
001000     05  FILLER                      PIC X(004).
001100*
001200******************************************************************
001300* FIXED SCRIPT HEADER LINES, WRITTEN BEFORE THE FIRST COMMAND.
001400******************************************************************
001500*
001600 01  WS-IPROUTE2-HEADER-LINES.
001700     05  WS-IPROUTE2-HDR-1           PIC X(100) VALUE
001800         "#!/bin/bash".
001900     05  WS-IPROUTE2-HDR-2           PIC X(100) VALUE
002000         "# Auto-generated iproute2 script".
002100     05  WS-IPROUTE2-HDR-3           PIC X(100) VALUE SPACES.
002200*
002300******************************************************************
002400* LITERAL FRAGMENTS USED TO BUILD EACH COMMAND LINE.
002500******************************************************************
002600*
002700 01  WS-IPROUTE2-LITERALS.
002800     05  WS-IPR2-LIT-V4              PIC X(013) VALUE
002900         "ip route add ".
003000     05  WS-IPR2-LIT-V6              PIC X(016) VALUE
003100         "ip -6 route add ".
003200     05  WS-IPR2-LIT-VIA             PIC X(005) VALUE
003300         " via ".
