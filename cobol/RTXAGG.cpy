000100******************************************************************
000200* RTXAGG  -  IPV4 AGGREGATION WORK FIELDS
000300* USED BY RTXP0920 TO HOLD THE CIDR BLOCKS PASSED IN, THE MERGED
000400* ADDRESS RANGES PRODUCED BY THE SORT/MERGE STEP, AND THE MINIMAL
000500* CIDR BLOCKS RE-EXPANDED FROM THOSE RANGES.  ALL ARITHMETIC HERE
000600* IS INTEGER - NO FRACTIONS, NO ROUNDING.
000700******************************************************************
000800*
000900 01  WS-RTX-AGG-BLOCK-TABLE.
001000     05  WS-RTX-AGG-BLOCK            OCCURS 2000 TIMES
001100                                      INDEXED BY WS-RTX-AGG-IDX.
001200         10  WS-RTX-RANGE-START      PIC 9(10) COMP.
001300         10  WS-RTX-RANGE-END        PIC 9(10) COMP.
001400*            ALTERNATE VIEW SPLITTING A RANGE BOUNDARY BACK INTO
001500*            ITS FOUR OCTETS, USED WHEN RE-EXPANDING A MERGED
001600*            RANGE INTO MINIMAL CIDR BLOCKS.
001700         10  WS-RTX-RANGE-START-OCT REDEFINES
001800                                     WS-RTX-RANGE-START.
001900             15  WS-RTX-RSO-1        PIC 9(03).
002000             15  WS-RTX-RSO-2        PIC 9(03).
002100             15  WS-RTX-RSO-3        PIC 9(03).
002200             15  WS-RTX-RSO-4        PIC 9(01).
002300     05  WS-RTX-AGG-PFXLEN           OCCURS 2000 TIMES
002400                                      INDEXED BY WS-RTX-PFL-IDX
002500                                      PIC 9(02) COMP.
002600*
002700 77  WS-RTX-AGG-BLOCK-COUNT          PIC 9(05) COMP VALUE ZERO.
002800 77  WS-RTX-AGG-MERGED-COUNT         PIC 9(05) COMP VALUE ZERO.
002900 77  WS-RTX-ADDR-TOTAL               PIC 9(12) COMP VALUE ZERO.
