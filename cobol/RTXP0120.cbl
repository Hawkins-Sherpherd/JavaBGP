000100******************************************************************
000200* RTXP0120
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0120.
000800 AUTHOR.         J K MERCER.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   02 NOV 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     PREFIX LIST TO IPROUTE2 SCRIPT.  READS THE BARE CIDR LIST
001700*     PRODUCED BY RTXP0110 PAIRED, ONE FOR ONE, WITH A NEXT-HOP
001800*     ADDRESS FROM A SEPARATE CONTROL FILE (RTXNHOP), CHECKS THE
001900*     NEXT-HOP IS A VALID ADDRESS OF THE SAME FAMILY AS THE
002000*     PREFIX, AND WRITES A SHELL SCRIPT OF "IP ROUTE ADD" /
002100*     "IP -6 ROUTE ADD" COMMANDS SUITABLE FOR FEEDING TO THE
002200*     ROUTER CONSOLE EMULATOR.
002300*
002400*     RECORD N OF RTXNHOP SUPPLIES THE NEXT-HOP FOR RECORD N OF
002500*     THE PREFIX LIST.  A PREFIX WITH NO MATCHING NEXT-HOP
002600*     RECORD, A BLANK PREFIX LINE, AN INVALID CIDR, OR A
002700*     NEXT-HOP OF THE WRONG ADDRESS FAMILY IS COUNTED AS AN
002800*     ERROR AND SKIPPED - IT DOES NOT STOP THE RUN.
002900******************************************************************
003000* CHANGE LOG.
003100*------------------------------------------------------------------
003200* DATE        INIT  REQUEST     DESCRIPTION
003300* ----------  ----  ----------  ----------------------------------
003400* 1994-11-02  JKM   NEW         INITIAL RELEASE.
003500* 1995-04-11  RTH   CR-0230     ADDED BLANK-LINE SKIP ON THE
003600*                               PREFIX LIST (SOME EXTRACT TOOLS
003700*                               LEAVE A TRAILING BLANK LINE).
003800* 1995-09-14  JKM   CR-0275     NEXT-HOP FAMILY MISMATCH NOW
003900*                               COUNTED SEPARATELY FROM A BAD
004000*                               CIDR IN THE SUMMARY DISPLAY.
004100* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004200*                               2-DIGIT YEAR FIELDS IN THIS
004300*                               PROGRAM.  NO CODE CHANGE REQUIRED.
004400* 2000-06-19  SPT   CR-0402     SCRIPT HEADER NOW WRITTEN EVEN
004500*                               WHEN THE PREFIX LIST IS EMPTY, SO
004600*                               A DOWNSTREAM JOB STEP ALWAYS SEES
004700*                               A RUNNABLE SHELL SCRIPT.
004710* 2009-11-04  PJR   CR-0963     BLANK-LINE SKIP IN P300-LE-E-VALIDA
004720*                               NOW TESTS PREFIX-LIST-LINE-BLANK
004730*                               (88-LEVEL IN RTXPFX) INSTEAD OF
004740*                               COMPARING THE WHOLE TEXT FIELD TO
004750*                               SPACES.
004760* 2013-08-20  CJM   CR-1004     P320-VALIDA-NEXT-HOP NOW REJECTS A
004770*                               BLANK NEXT-HOP RECORD (TRIM LEN
004780*                               ZERO) BEFORE THE STRING THAT BUILDS
004790*                               THE /32 OR /128 CHECK PREFIX - A
004800*                               ZERO-LENGTH REFERENCE MODIFIER WAS
004810*                               ABENDING THE RUN INSTEAD OF JUST
004820*                               FAILING THE ONE BAD PAIR.
004900******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT PREFIX-LIST-IN    ASSIGN TO RTXIN02
006200          ORGANIZATION   IS LINE SEQUENTIAL
006300          ACCESS         IS SEQUENTIAL
006400          FILE STATUS    IS WS-FS-PFX-IN.
006500*
006600     SELECT NEXT-HOP-IN       ASSIGN TO RTXNHOP
006700          ORGANIZATION   IS LINE SEQUENTIAL
006800          ACCESS         IS SEQUENTIAL
006900          FILE STATUS    IS WS-FS-NHOP-IN.
007000*
007100     SELECT IPROUTE2-SCRIPT   ASSIGN TO RTXSCR01
007200          ORGANIZATION   IS LINE SEQUENTIAL
007300          ACCESS         IS SEQUENTIAL
007400          FILE STATUS    IS WS-FS-SCR-OUT.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  PREFIX-LIST-IN.
008100 01  FD-PREFIX-LIST-IN-REC            PIC X(045).
008200*
008300 FD  NEXT-HOP-IN.
008400 01  FD-NEXT-HOP-IN-REC               PIC X(045).
008500*
008600 FD  IPROUTE2-SCRIPT.
008700 01  FD-IPROUTE2-SCRIPT-REC           PIC X(100).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100     COPY RTXPFX.
009200     COPY RTXSCR.
009300*
009400 77  WS-FS-PFX-IN                     PIC X(02).
009500     88  WS-FS-PIN-OK                 VALUE "00".
009600     88  WS-FS-PIN-EOF                VALUE "10".
009700 77  WS-FS-NHOP-IN                    PIC X(02).
009800     88  WS-FS-NIN-OK                 VALUE "00".
009900     88  WS-FS-NIN-EOF                VALUE "10".
010000 77  WS-FS-SCR-OUT                    PIC X(02).
010100     88  WS-FS-SOUT-OK                VALUE "00".
010200*
010300 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
010400     88  FLAG-EOF                     VALUE "Y".
010500*
010600 01  WS-NEXT-HOP-TEXT.
010700     05  WS-NHOP-TEXT                 PIC X(45).
010800 01  WS-NEXT-HOP-TEXT-ALT REDEFINES WS-NEXT-HOP-TEXT.
010900     05  WS-NHOP-BYTE                 OCCURS 45 TIMES
011000                                      PIC X(01).
011100*
011200 01  WS-PREFIX-WORK.
011300     05  WS-PFX-TEXT                  PIC X(43).
011400 01  WS-PREFIX-WORK-ALT REDEFINES WS-PREFIX-WORK.
011500     05  WS-PFX-BYTE                  OCCURS 43 TIMES
011600                                      PIC X(01).
011700*
011800 77  WS-PFX-FAMILY-SW                 PIC X(01).
011900     88  PFX-IS-V6                    VALUE "6".
012000     88  PFX-IS-V4                    VALUE "4".
012100 77  WS-NHOP-FAMILY-SW                PIC X(01).
012200     88  NHOP-IS-V6                   VALUE "6".
012300     88  NHOP-IS-V4                   VALUE "4".
012400*
012500 77  WS-COLON-COUNT                   PIC 9(02) COMP VALUE ZERO.
012600 77  WS-SLASH-POS                     PIC 9(02) COMP VALUE ZERO.
012700 77  WS-IDX-1                         PIC 9(02) COMP VALUE ZERO.
012800 77  WS-PFX-TRIM-LEN                  PIC 9(02) COMP VALUE ZERO.
012900 77  WS-NHOP-TRIM-LEN                 PIC 9(02) COMP VALUE ZERO.
013000*
013100 77  WS-VALID-SW                      PIC X(01) VALUE "Y".
013200     88  PAIR-IS-VALID                VALUE "Y".
013300*
013400 77  WS-COUNT-READ                    PIC 9(05) COMP VALUE ZERO.
013500 77  WS-COUNT-BLANK                   PIC 9(05) COMP VALUE ZERO.
013600 77  WS-COUNT-BADCIDR                 PIC 9(05) COMP VALUE ZERO.
013700 77  WS-COUNT-BADNHOP                 PIC 9(05) COMP VALUE ZERO.
013800 77  WS-COUNT-WRITTEN                 PIC 9(05) COMP VALUE ZERO.
013900 77  WS-COUNT-EDIT                    PIC ZZZZ9.
014000*
014100 01  WS-COMMAND-LINE                  PIC X(100).
014200 01  WS-COMMAND-LINE-ALT REDEFINES WS-COMMAND-LINE.
014300     05  WS-COMMAND-LINE-BYTE         OCCURS 100 TIMES
014400                                      PIC X(01).
014500*
014600 01  WS-0910-PARM.
014700     05  WS-0910-FUNCTION             PIC X(01).
014800     05  WS-0910-PREFIX-TEXT          PIC X(43).
014900     05  WS-0910-AS-PATH-1            PIC X(80).
015000     05  WS-0910-AS-PATH-2            PIC X(80).
015100     05  WS-0910-RETURN-CODE          PIC 9(01).
015200     05  WS-0910-WINNER               PIC 9(01).
015300*
015400 LINKAGE SECTION.
015500*
015600 PROCEDURE DIVISION.
015700*
015800 MAIN-PROCEDURE.
015900*
016000     PERFORM P100-INICIALIZA        THRU P100-FIM.
016100     PERFORM P300-LE-E-VALIDA       THRU P300-FIM
016200             UNTIL FLAG-EOF.
016300     PERFORM P900-FIM               THRU P900-EXIT.
016400*
016500     STOP RUN.
016600*
016700 P100-INICIALIZA.
016800*
016900     MOVE "N"                        TO WS-FIM-DE-ARQUIVO.
017000     MOVE ZERO                       TO WS-COUNT-READ
017100                                         WS-COUNT-BLANK
017200                                         WS-COUNT-BADCIDR
017300                                         WS-COUNT-BADNHOP
017400                                         WS-COUNT-WRITTEN.
017500*
017600     OPEN INPUT PREFIX-LIST-IN.
017700     IF NOT WS-FS-PIN-OK
017800         DISPLAY "RTXP0120 - CANNOT OPEN PREFIX-LIST-IN, FS="
017900                 WS-FS-PFX-IN
018000         MOVE "Y"                    TO WS-FIM-DE-ARQUIVO
018100         GO TO P100-FIM
018200     END-IF.
018300*
018400     OPEN INPUT NEXT-HOP-IN.
018500     IF NOT WS-FS-NIN-OK
018600         DISPLAY "RTXP0120 - CANNOT OPEN NEXT-HOP-IN, FS="
018700                 WS-FS-NHOP-IN
018800         MOVE "Y"                    TO WS-FIM-DE-ARQUIVO
018900         GO TO P100-FIM
019000     END-IF.
019100*
019200     OPEN OUTPUT IPROUTE2-SCRIPT.
019300*
019400     MOVE WS-IPROUTE2-HDR-1          TO REG-IPROUTE2-SCRIPT-TEXT.
019500     WRITE FD-IPROUTE2-SCRIPT-REC    FROM REG-IPROUTE2-SCRIPT.
019600     MOVE WS-IPROUTE2-HDR-2          TO REG-IPROUTE2-SCRIPT-TEXT.
019700     WRITE FD-IPROUTE2-SCRIPT-REC    FROM REG-IPROUTE2-SCRIPT.
019800     MOVE WS-IPROUTE2-HDR-3          TO REG-IPROUTE2-SCRIPT-TEXT.
019900     WRITE FD-IPROUTE2-SCRIPT-REC    FROM REG-IPROUTE2-SCRIPT.
020000*
020100 P100-FIM.
020200*
020300 P300-LE-E-VALIDA.
020400*
020500     READ PREFIX-LIST-IN INTO REG-PREFIX-LIST
020600         AT END
020700             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
020800             GO TO P300-FIM
020900     END-READ.
021000*
021100     ADD 1                           TO WS-COUNT-READ.
021200     MOVE "Y"                        TO WS-VALID-SW.
021300*
021400     IF PREFIX-LIST-LINE-BLANK
021500         ADD 1                       TO WS-COUNT-BLANK
021600         GO TO P300-FIM
021700     END-IF.
021800*
021900     MOVE SPACES                     TO WS-PREFIX-WORK.
022000     MOVE REG-PREFIX-LIST-TEXT       TO WS-PFX-TEXT.
022100*
022200     READ NEXT-HOP-IN INTO WS-NEXT-HOP-TEXT
022300         AT END
022400             MOVE "N"                TO WS-VALID-SW
022500             ADD 1                   TO WS-COUNT-BADNHOP
022600             GO TO P300-FIM
022700     END-READ.
022800*
022900     PERFORM P310-VALIDA-PREFIXO    THRU P310-FIM.
023000*
023100     IF PAIR-IS-VALID
023200         PERFORM P320-VALIDA-NEXT-HOP THRU P320-FIM
023300     END-IF.
023400*
023500     IF PAIR-IS-VALID
023600         PERFORM P500-GRAVA-LINHA   THRU P500-FIM
023700     END-IF.
023800*
023900 P300-FIM.
024000*
024100 P310-VALIDA-PREFIXO.
024200*-----------------------------------------------------------------
024300*     A PREFIX IS VALID IF RTXP0910 ACCEPTS IT.  THE FAMILY IS
024400*     DECIDED HERE BY A SIMPLE COLON TEST SO P320 KNOWS WHAT TO
024500*     COMPARE THE NEXT-HOP AGAINST.
024600*-----------------------------------------------------------------
024700     MOVE "P"                        TO WS-0910-FUNCTION.
024800     MOVE WS-PFX-TEXT                TO WS-0910-PREFIX-TEXT.
024900     CALL "RTXP0910"                 USING WS-0910-PARM.
025000*
025100     IF WS-0910-RETURN-CODE NOT = ZERO
025200         MOVE "N"                    TO WS-VALID-SW
025300         ADD 1                       TO WS-COUNT-BADCIDR
025400         GO TO P310-FIM
025500     END-IF.
025600*
025700     MOVE ZERO                       TO WS-COLON-COUNT.
025800     INSPECT WS-PFX-TEXT TALLYING WS-COLON-COUNT FOR ALL ":".
025900*
026000     IF WS-COLON-COUNT > ZERO
026100         SET PFX-IS-V6               TO TRUE
026200     ELSE
026300         SET PFX-IS-V4               TO TRUE
026400     END-IF.
026500*
026600 P310-FIM.
026700*
026800 P320-VALIDA-NEXT-HOP.
026900*-----------------------------------------------------------------
027000*     A BARE NEXT-HOP ADDRESS HAS NO SLASH AND NO MASK LENGTH -
027100*     APPEND "/32" (IPV4) OR "/128" (IPV6) SO THE SAME RTXP0910
027200*     CIDR VALIDATOR CAN BE REUSED TO CHECK IT IS A WELL-FORMED
027300*     ADDRESS, THEN COMPARE FAMILIES.
027400*-----------------------------------------------------------------
027500     MOVE ZERO                       TO WS-COLON-COUNT.
027600     INSPECT WS-NHOP-TEXT TALLYING WS-COLON-COUNT FOR ALL ":".
027700*
027800     IF WS-COLON-COUNT > ZERO
027900         SET NHOP-IS-V6              TO TRUE
028000     ELSE
028100         SET NHOP-IS-V4              TO TRUE
028200     END-IF.
028300*
028400     IF (PFX-IS-V4 AND NHOP-IS-V6)
028500        OR (PFX-IS-V6 AND NHOP-IS-V4)
028600         MOVE "N"                    TO WS-VALID-SW
028700         ADD 1                       TO WS-COUNT-BADNHOP
028800         GO TO P320-FIM
028900     END-IF.
029000*
029100     MOVE ZERO                       TO WS-NHOP-TRIM-LEN.
029200     INSPECT WS-NHOP-TEXT TALLYING WS-NHOP-TRIM-LEN
029300             FOR CHARACTERS BEFORE INITIAL SPACE.
029320*-----------------------------------------------------------------
029340*     2013-08-20 (CJM) CR-1004 - A BLANK NEXT-HOP RECORD TALLIES A
029360*     TRIM LENGTH OF ZERO, AND A ZERO-LENGTH REFERENCE MODIFIER ON
029380*     THE STRING BELOW WOULD ABEND THE RUN INSTEAD OF JUST FAILING
029390*     THIS ONE PAIR - REJECT IT HERE THE SAME WAY A BLANK PREFIX
029395*     LINE IS REJECTED IN P300-LE-E-VALIDA.
029400*-----------------------------------------------------------------
029410     IF WS-NHOP-TRIM-LEN = ZERO
029420         MOVE "N"                    TO WS-VALID-SW
029430         ADD 1                       TO WS-COUNT-BADNHOP
029440         GO TO P320-FIM
029450     END-IF.
029500     MOVE SPACES                     TO WS-0910-PREFIX-TEXT.
029600     IF NHOP-IS-V4
029700         STRING WS-NHOP-TEXT (1:WS-NHOP-TRIM-LEN) "/32"
029800                DELIMITED BY SIZE INTO WS-0910-PREFIX-TEXT
029900     ELSE
030000         STRING WS-NHOP-TEXT (1:WS-NHOP-TRIM-LEN) "/128"
030100                DELIMITED BY SIZE INTO WS-0910-PREFIX-TEXT
030200     END-IF.
030300*
030400     MOVE "P"                        TO WS-0910-FUNCTION.
030500     CALL "RTXP0910"                 USING WS-0910-PARM.
030600*
030700     IF WS-0910-RETURN-CODE NOT = ZERO
030800         MOVE "N"                    TO WS-VALID-SW
030900         ADD 1                       TO WS-COUNT-BADNHOP
031000     END-IF.
031100*
031200 P320-FIM.
031300*
031400 P500-GRAVA-LINHA.
031500*
031600     MOVE ZERO                       TO WS-PFX-TRIM-LEN
031700                                         WS-NHOP-TRIM-LEN.
031800     INSPECT WS-PFX-TEXT TALLYING WS-PFX-TRIM-LEN
031900             FOR CHARACTERS BEFORE INITIAL SPACE.
032000     INSPECT WS-NHOP-TEXT TALLYING WS-NHOP-TRIM-LEN
032100             FOR CHARACTERS BEFORE INITIAL SPACE.
032200*
032300     MOVE SPACES                     TO WS-COMMAND-LINE.
032400*
032500     IF PFX-IS-V4
032600         STRING WS-IPR2-LIT-V4 (1:13)
032700                WS-PFX-TEXT (1:WS-PFX-TRIM-LEN)
032800                WS-IPR2-LIT-VIA (1:5)
032900                WS-NHOP-TEXT (1:WS-NHOP-TRIM-LEN)
033000                DELIMITED BY SIZE INTO WS-COMMAND-LINE
033100     ELSE
033200         STRING WS-IPR2-LIT-V6 (1:16)
033300                WS-PFX-TEXT (1:WS-PFX-TRIM-LEN)
033400                WS-IPR2-LIT-VIA (1:5)
033500                WS-NHOP-TEXT (1:WS-NHOP-TRIM-LEN)
033600                DELIMITED BY SIZE INTO WS-COMMAND-LINE
033700     END-IF.
033800*
033900     MOVE WS-COMMAND-LINE            TO REG-IPROUTE2-SCRIPT-TEXT.
034000     WRITE FD-IPROUTE2-SCRIPT-REC    FROM REG-IPROUTE2-SCRIPT.
034100     ADD 1                           TO WS-COUNT-WRITTEN.
034200*
034300 P500-FIM.
034400*
034500 P900-FIM.
034600*
034700     CLOSE PREFIX-LIST-IN
034800           NEXT-HOP-IN
034900           IPROUTE2-SCRIPT.
035000*
035100     MOVE WS-COUNT-READ               TO WS-COUNT-EDIT.
035200     DISPLAY "RTXP0120 - PREFIXES READ      : " WS-COUNT-EDIT.
035300     MOVE WS-COUNT-BLANK              TO WS-COUNT-EDIT.
035400     DISPLAY "RTXP0120 - BLANK LINES SKIPPED: " WS-COUNT-EDIT.
035500     MOVE WS-COUNT-BADCIDR            TO WS-COUNT-EDIT.
035600     DISPLAY "RTXP0120 - INVALID CIDR'S     : " WS-COUNT-EDIT.
035700     MOVE WS-COUNT-BADNHOP            TO WS-COUNT-EDIT.
035800     DISPLAY "RTXP0120 - BAD/MISMATCHED HOPS: " WS-COUNT-EDIT.
035900     MOVE WS-COUNT-WRITTEN            TO WS-COUNT-EDIT.
036000     DISPLAY "RTXP0120 - COMMANDS WRITTEN   : " WS-COUNT-EDIT.
036100*
036200 P900-EXIT.
036300     EXIT.
036400*
036500 END PROGRAM RTXP0120.
