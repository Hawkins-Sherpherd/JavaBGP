000100******************************************************************
000200* RTXP0920
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0920.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   02 SEP 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     IPV4 CIDR AGGREGATION ENGINE.  THE CALLER HANDS OVER A LIST
001700*     OF ALREADY-VALIDATED IPV4 PREFIXES (DEFAULT ROUTE 0.0.0.0/0
001800*     ALREADY SCREENED OUT BY THE CALLER); THIS PROGRAM -
001900*
002000*         1. CONVERTS EACH PREFIX TO AN ADDRESS RANGE,
002100*         2. SORTS THE RANGES AND MERGES ADJACENT OR OVERLAPPING
002200*            ONES (SORT/MERGE VIA THE SORT VERB, NOT A TABLE
002300*            SORT - THE BLOCK COUNT CAN RUN INTO THE THOUSANDS),
002400*         3. RE-EXPANDS EACH MERGED RANGE INTO THE FEWEST
002500*            CIDR-ALIGNED BLOCKS THAT EXACTLY COVER IT, AND
002600*         4. TOTALS THE ADDRESS COUNT COVERED.
002700*
002800*     IPV6 IS NOT AGGREGATED BY THIS PROGRAM - THE CALLER PASSES
002900*     ONLY THE IPV4 SUBSET OF ITS ROUTE TABLE (SEE RTXTAB
003000*     WS-RTX-V4-PREFIX-TABLE).
003100******************************************************************
003200* CHANGE LOG.
003300*------------------------------------------------------------------
003400* DATE        INIT  REQUEST     DESCRIPTION
003500* ----------  ----  ----------  ----------------------------------
003600* 1994-09-02  RTH   NEW         INITIAL RELEASE.
003700* 1995-01-11  RTH   CR-0179     RE-EXPANSION NOW PICKS THE LARGER
003800*                               OF THE TWO CANDIDATE BLOCK SIZES'
003900*                               COMMON ALIGNMENT FIRST, THEN CAPS
004000*                               IT TO WHAT REMAINS IN THE RANGE -
004100*                               PREVIOUSLY A RANGE OF EXACTLY ONE
004200*                               /24 COULD COME OUT AS TWO /25s.
004300* 1995-08-30  JKM   CR-0268     ADDRESS TOTAL NOW COMPUTED FROM
004400*                               THE MERGED RANGES, NOT THE INPUT
004500*                               PREFIXES, SO OVERLAPPING INPUT
004600*                               BLOCKS ARE NOT COUNTED TWICE.
004700* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004800*                               DATE FIELDS IN THIS PROGRAM.  NO
004900*                               CODE CHANGE REQUIRED.
005000* 2000-05-17  SPT   CR-0471     RAISED MAXIMUM BLOCK COUNT FROM
005100*                               500 TO 2000 TO MATCH THE ENLARGED
005200*                               ROUTE TABLE IN RTXTAB.
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT SORT-RTX-RANGE  ASSIGN TO SYSRTXWK.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 SD  SORT-RTX-RANGE.
007300 01  SD-RTX-RANGE-REC.
007400     05  SD-RTX-RANGE-START          PIC 9(10).
007500     05  SD-RTX-RANGE-END            PIC 9(10).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY RTXAGG.
008000*
008100 01  WS-POW2-TABLE.
008200     05  WS-POW2                     OCCURS 33 TIMES
008300                                     INDEXED BY WS-POW2-IDX
008400                                     PIC 9(10) COMP.
008500 01  WS-POW2-TABLE-ALT REDEFINES WS-POW2-TABLE.
008600     05  WS-POW2-BYTE                OCCURS 132 TIMES
008700                                     PIC X(01).
008800*
008900 01  WS-PFX-WORK.
009000     05  WS-PFX-TEXT                 PIC X(43).
009100     05  WS-PFX-CHARS REDEFINES WS-PFX-TEXT
009200                                     OCCURS 43 TIMES
009300                                     PIC X(01).
009400 01  WS-PREFIX-PARSE.
009500     05  WS-PP-ADDR-PART             PIC X(40).
009600     05  WS-PP-LEN-PART              PIC X(03).
009700 01  WS-PP-OCTETS.
009800     05  WS-PP-OCT                   PIC X(03) OCCURS 4 TIMES.
009900 77  WS-PP-SLASH-POS                 PIC 9(03) COMP VALUE ZERO.
010000 77  WS-PP-PFXLEN                    PIC 9(02) COMP VALUE ZERO.
010100 77  WS-PP-OCT-TRIM-LEN              PIC 9(02) COMP VALUE ZERO.
010200 77  WS-PP-OCT-NUM                   PIC 9(03) VALUE ZERO.
010300*
010400 01  WS-RANGE-WORK.
010500     05  WS-CUR-START                PIC 9(10) COMP.
010600     05  WS-CUR-END                  PIC 9(10) COMP.
010700     05  WS-PRV-START                PIC 9(10) COMP.
010800     05  WS-PRV-END                  PIC 9(10) COMP.
010900 77  WS-FIRST-RANGE-SW               PIC X(01) VALUE "Y".
011000     88  FIRST-RANGE                 VALUE "Y".
011100*
011200 77  WS-EOF-SW                       PIC X(01) VALUE "N".
011300     88  SORT-EOF                    VALUE "Y".
011400 77  WS-TBL-SUB                      PIC 9(05) COMP VALUE ZERO.
011500*
011600 01  WS-REEXPAND-WORK.
011700     05  WS-RX-START                 PIC 9(10) COMP.
011800     05  WS-RX-END                   PIC 9(10) COMP.
011900     05  WS-RX-REMAIN                PIC 9(10) COMP.
012000     05  WS-RX-ALIGN-K               PIC 9(02) COMP.
012100     05  WS-RX-SIZE-K                PIC 9(02) COMP.
012200     05  WS-RX-BLOCK-K               PIC 9(02) COMP.
012300     05  WS-RX-BLOCK-SIZE            PIC 9(10) COMP.
012400     05  WS-RX-PFXLEN                PIC 9(02) COMP.
012500 77  WS-RX-MOD-TEST                  PIC 9(10) COMP.
012600 77  WS-RX-QUOT-TEST                 PIC 9(10) COMP.
012700*
012800 01  WS-OUT-CIDR-WORK.
012900     05  WS-OUT-OCT-1                PIC 9(03).
013000     05  WS-OUT-OCT-2                PIC 9(03).
013100     05  WS-OUT-OCT-3                PIC 9(03).
013200     05  WS-OUT-OCT-4                PIC 9(03).
013300     05  WS-OUT-REM-1                PIC 9(10) COMP.
013400     05  WS-OUT-REM-2                PIC 9(10) COMP.
013500     05  WS-OUT-REM-3                PIC 9(10) COMP.
013600 01  WS-OUT-CIDR-TEXT                PIC X(43).
013700 01  WS-OUT-CIDR-CHARS REDEFINES WS-OUT-CIDR-TEXT
013800                                 OCCURS 43 TIMES
013900                                 PIC X(01).
014000 77  WS-OUT-PFXLEN-EDIT              PIC Z9.
014100 77  WS-OUT-PTR                      PIC 9(02) COMP VALUE ZERO.
014200 77  WS-OUT-LEAD-SP                  PIC 9(02) COMP VALUE ZERO.
014300 77  WS-OUT-SEG-LEN                  PIC 9(02) COMP VALUE ZERO.
014400 77  WS-OUT-OCT-IDX                  PIC 9(02) COMP VALUE ZERO.
014500 01  WS-OUT-OCT-EDIT-TABLE.
014600     05  WS-OUT-OCT-EDIT             PIC ZZ9 OCCURS 4 TIMES.
014700*
014800 LINKAGE SECTION.
014900*
015000 01  LKS-PARAMETRO.
015100     05  LKS-PREFIX-COUNT            PIC 9(05) COMP.
015200     05  LKS-PREFIX-TABLE.
015300         10  LKS-PREFIX-ENTRY        OCCURS 2000 TIMES
015400                                     PIC X(43).
015500     05  LKS-MERGED-COUNT            PIC 9(05) COMP.
015600     05  LKS-MERGED-TABLE.
015700         10  LKS-MERGED-ENTRY        OCCURS 2000 TIMES
015800                                     PIC X(43).
015900     05  LKS-ADDR-TOTAL              PIC 9(12) COMP.
016000*
016100 PROCEDURE DIVISION USING LKS-PARAMETRO.
016200*
016300 MAIN-PROCEDURE.
016400*
016500     PERFORM P100-INICIALIZA      THRU P100-FIM.
016600     PERFORM P300-SORT-E-MESCLA   THRU P300-FIM.
016700     PERFORM P700-REEXPANDE       THRU P700-FIM.
016800     PERFORM P900-FIM             THRU P900-EXIT.
016900*
017000* MAIN-PROCEDURE-EXIT.
017100     GOBACK.
017200*
017300 P100-INICIALIZA.
017400*
017500     MOVE ZERO                       TO LKS-MERGED-COUNT
017600                                         LKS-ADDR-TOTAL
017700                                         WS-RTX-AGG-BLOCK-COUNT
017800                                         WS-RTX-AGG-MERGED-COUNT
017900                                         WS-RTX-ADDR-TOTAL.
018000     MOVE SPACES                     TO LKS-MERGED-TABLE.
018100*
018200     PERFORM P110-BUILD-POW2-TABLE   THRU P110-FIM.
018300*
018400 P100-FIM.
018500*
018600 P110-BUILD-POW2-TABLE.
018700*
018800     MOVE 1                          TO WS-POW2 (1).
018900     PERFORM P111-DOUBLE-ONE         THRU P111-FIM
019000             VARYING WS-POW2-IDX FROM 2 BY 1
019100             UNTIL WS-POW2-IDX > 33.
019200*
019300 P110-FIM.
019400*
019500 P111-DOUBLE-ONE.
019600*
019700     COMPUTE WS-POW2 (WS-POW2-IDX) =
019800             WS-POW2 (WS-POW2-IDX - 1) * 2.
019900*
020000 P111-FIM.
020100*
020200 P300-SORT-E-MESCLA.
020300*
020400     SORT SORT-RTX-RANGE
020500             ON ASCENDING KEY SD-RTX-RANGE-START
020600             ON ASCENDING KEY SD-RTX-RANGE-END
020700         INPUT  PROCEDURE IS P400-GERA-FAIXAS THRU P400-FIM
020800         OUTPUT PROCEDURE IS P500-MESCLA-FAIXAS THRU P500-FIM.
020900*
021000 P300-FIM.
021100*
021200 P400-GERA-FAIXAS.
021300*-----------------------------------------------------------------
021400*     ONE ITERATION CONVERTS ONE INPUT PREFIX TO A RANGE AND
021500*     RELEASES IT TO THE SORT.
021600*-----------------------------------------------------------------
021700     PERFORM P410-CONVERTE-UMA-FAIXA THRU P410-FIM
021800             VARYING WS-TBL-SUB FROM 1 BY 1
021900             UNTIL WS-TBL-SUB > LKS-PREFIX-COUNT.
022000*
022100 P400-FIM.
022200*
022300 P410-CONVERTE-UMA-FAIXA.
022400*
022500     IF LKS-PREFIX-ENTRY (WS-TBL-SUB) = SPACES
022600         GO TO P410-FIM
022700     END-IF.
022800*
022900     PERFORM P420-PARSE-PREFIX THRU P420-FIM.
023000*
023100     ADD 1                           TO WS-RTX-AGG-BLOCK-COUNT.
023200     MOVE WS-CUR-START               TO SD-RTX-RANGE-START.
023300     MOVE WS-CUR-END                 TO SD-RTX-RANGE-END.
023400     RELEASE SD-RTX-RANGE-REC.
023500*
023600 P410-FIM.
023700*
023800 P420-PARSE-PREFIX.
023900*-----------------------------------------------------------------
024000*     THE PREFIX HAS ALREADY BEEN VALIDATED BY RTXP0910 - THIS
024100*     PARSE DOES NOT RE-CHECK SYNTAX, BUT IT STILL HAS TO TRIM
024200*     EACH FIELD PULLED OUT OF THE FIXED 43-BYTE SLOT BEFORE
024300*     HANDING IT TO A NUMERIC MOVE - LKS-PREFIX-ENTRY IS
024400*     BLANK-PADDED AND THE PARTS ARE OF VARYING TEXT LENGTH.
024500*-----------------------------------------------------------------
024600     MOVE SPACES                     TO WS-PFX-TEXT
024700                                         WS-PP-ADDR-PART
024800                                         WS-PP-LEN-PART.
024900     MOVE LKS-PREFIX-ENTRY (WS-TBL-SUB) TO WS-PFX-TEXT.
025000     MOVE ZERO                       TO WS-PP-SLASH-POS.
025100     PERFORM P421-FIND-SLASH THRU P421-FIM
025200             VARYING WS-RX-ALIGN-K FROM 1 BY 1
025300             UNTIL WS-RX-ALIGN-K > 43
025400             OR WS-PP-SLASH-POS NOT = ZERO.
025500*
025600     MOVE WS-PFX-TEXT (1 : WS-PP-SLASH-POS - 1)
025700                             TO WS-PP-ADDR-PART.
025800*
025900     MOVE ZERO                       TO WS-PP-OCT-TRIM-LEN.
026000     INSPECT WS-PFX-TEXT TALLYING WS-PP-OCT-TRIM-LEN
026100             FOR TRAILING SPACE.
026200     COMPUTE WS-PP-OCT-TRIM-LEN = 43 - WS-PP-OCT-TRIM-LEN
026300             - WS-PP-SLASH-POS.
026400     MOVE WS-PFX-TEXT (WS-PP-SLASH-POS + 1 : WS-PP-OCT-TRIM-LEN)
026500                             TO WS-PP-LEN-PART.
026600     MOVE WS-PP-LEN-PART             TO WS-PP-PFXLEN.
026700*
026800     MOVE SPACES                     TO WS-PP-OCTETS.
026900     UNSTRING WS-PP-ADDR-PART DELIMITED BY "."
027000             INTO WS-PP-OCT (1) WS-PP-OCT (2)
027100                  WS-PP-OCT (3) WS-PP-OCT (4).
027200*
027300     PERFORM P422-TRIM-UM-OCTETO THRU P422-FIM
027400             VARYING WS-RX-SIZE-K FROM 1 BY 1
027500             UNTIL WS-RX-SIZE-K > 4.
027600*
027700     COMPUTE WS-RX-BLOCK-SIZE =
027800             WS-POW2 (33 - WS-PP-PFXLEN).
027900     COMPUTE WS-CUR-END = WS-CUR-START + WS-RX-BLOCK-SIZE - 1.
028000*
028100 P420-FIM.
028200*
028300 P421-FIND-SLASH.
028400*
028500     IF WS-PFX-CHARS (WS-RX-ALIGN-K) = "/"
028600         MOVE WS-RX-ALIGN-K          TO WS-PP-SLASH-POS
028700     END-IF.
028800*
028900 P421-FIM.
029000*
029100 P422-TRIM-UM-OCTETO.
029200*-----------------------------------------------------------------
029300*     UNSTRING LEAVES EACH OCTET LEFT-JUSTIFIED AND SPACE-FILLED
029400*     (E.G. "10" COMES OUT "10 ") - TRIM BEFORE THE NUMERIC MOVE
029500*     SO THE ZERO-FILL LANDS ON THE RIGHT SIDE OF THE FIELD.
029600*-----------------------------------------------------------------
029700     MOVE ZERO                       TO WS-PP-OCT-TRIM-LEN.
029800     INSPECT WS-PP-OCT (WS-RX-SIZE-K) TALLYING WS-PP-OCT-TRIM-LEN
029900             FOR TRAILING SPACE.
030000     SUBTRACT WS-PP-OCT-TRIM-LEN FROM 3 GIVING WS-PP-OCT-TRIM-LEN.
030100     MOVE WS-PP-OCT (WS-RX-SIZE-K) (1 : WS-PP-OCT-TRIM-LEN)
030200                             TO WS-PP-OCT-NUM.
030300*
030400     EVALUATE WS-RX-SIZE-K
030500         WHEN 1
030600             COMPUTE WS-CUR-START = WS-PP-OCT-NUM * 16777216
030700         WHEN 2
030800             COMPUTE WS-CUR-START =
030900                     WS-CUR-START + WS-PP-OCT-NUM * 65536
031000         WHEN 3
031100             COMPUTE WS-CUR-START =
031200                     WS-CUR-START + WS-PP-OCT-NUM * 256
031300         WHEN 4
031400             COMPUTE WS-CUR-START = WS-CUR-START + WS-PP-OCT-NUM
031500     END-EVALUATE.
031600*
031700 P422-FIM.
031800*
031900 P500-MESCLA-FAIXAS.
032000*
032100     MOVE "N"                        TO WS-EOF-SW.
032200     MOVE "Y"                        TO WS-FIRST-RANGE-SW.
032300*
032400     PERFORM P510-PROCESSA-UMA-FAIXA THRU P510-FIM
032500             UNTIL SORT-EOF.
032600*
032700     IF NOT FIRST-RANGE
032800         PERFORM P520-GRAVA-BLOCO-MESCLADO THRU P520-FIM
032900     END-IF.
033000*
033100 P500-FIM.
033200*
033300 P510-PROCESSA-UMA-FAIXA.
033400*
033500     RETURN SORT-RTX-RANGE INTO SD-RTX-RANGE-REC
033600         AT END
033700             MOVE "Y"                TO WS-EOF-SW
033800             GO TO P510-FIM
033900     END-RETURN.
034000*
034100     MOVE SD-RTX-RANGE-START         TO WS-CUR-START.
034200     MOVE SD-RTX-RANGE-END           TO WS-CUR-END.
034300*
034400     IF FIRST-RANGE
034500         MOVE "N"                    TO WS-FIRST-RANGE-SW
034600         MOVE WS-CUR-START           TO WS-PRV-START
034700         MOVE WS-CUR-END             TO WS-PRV-END
034800         GO TO P510-FIM
034900     END-IF.
035000*
035100     IF WS-CUR-START <= WS-PRV-END + 1
035200         IF WS-CUR-END > WS-PRV-END
035300             MOVE WS-CUR-END         TO WS-PRV-END
035400         END-IF
035500     ELSE
035600         PERFORM P520-GRAVA-BLOCO-MESCLADO THRU P520-FIM
035700         MOVE WS-CUR-START           TO WS-PRV-START
035800         MOVE WS-CUR-END             TO WS-PRV-END
035900     END-IF.
036000*
036100 P510-FIM.
036200*
036300 P520-GRAVA-BLOCO-MESCLADO.
036400*
036500     ADD 1                           TO WS-RTX-AGG-MERGED-COUNT.
036600     SET WS-RTX-AGG-IDX              TO WS-RTX-AGG-MERGED-COUNT.
036700     MOVE WS-PRV-START TO WS-RTX-RANGE-START (WS-RTX-AGG-IDX).
036800     MOVE WS-PRV-END   TO WS-RTX-RANGE-END   (WS-RTX-AGG-IDX).
036900     COMPUTE WS-RTX-ADDR-TOTAL =
037000             WS-RTX-ADDR-TOTAL + WS-PRV-END - WS-PRV-START + 1.
037100*
037200 P520-FIM.
037300*
037400 P700-REEXPANDE.
037500*-----------------------------------------------------------------
037600*     TURN EACH MERGED RANGE BACK INTO THE FEWEST ALIGNED CIDR
037700*     BLOCKS THAT EXACTLY COVER IT.
037800*-----------------------------------------------------------------
037900     PERFORM P710-REEXPANDE-UM-BLOCO THRU P710-FIM
038000             VARYING WS-RTX-AGG-IDX FROM 1 BY 1
038100             UNTIL WS-RTX-AGG-IDX > WS-RTX-AGG-MERGED-COUNT.
038200*
038300     MOVE WS-RTX-ADDR-TOTAL          TO LKS-ADDR-TOTAL.
038400*
038500 P700-FIM.
038600*
038700 P710-REEXPANDE-UM-BLOCO.
038800*
038900     MOVE WS-RTX-RANGE-START (WS-RTX-AGG-IDX) TO WS-RX-START.
039000     MOVE WS-RTX-RANGE-END   (WS-RTX-AGG-IDX) TO WS-RX-END.
039100*
039200     PERFORM P720-EMITE-BLOCOS-ALINHADOS THRU P720-FIM
039300             UNTIL WS-RX-START > WS-RX-END.
039400*
039500 P710-FIM.
039600*
039700 P720-EMITE-BLOCOS-ALINHADOS.
039800*
039900     COMPUTE WS-RX-REMAIN = WS-RX-END - WS-RX-START + 1.
040000*
040100*        LARGEST POWER OF TWO DIVIDING WS-RX-START (ALIGNMENT).
040200     MOVE 32                         TO WS-RX-ALIGN-K.
040300     PERFORM P730-REDUZ-ALINHAMENTO THRU P730-FIM
040400             UNTIL WS-RX-ALIGN-K = ZERO
040500             OR WS-RX-MOD-TEST = ZERO.
040600*
040700*        LARGEST POWER OF TWO NOT EXCEEDING WS-RX-REMAIN.
040800     MOVE 32                         TO WS-RX-SIZE-K.
040900     PERFORM P740-REDUZ-TAMANHO THRU P740-FIM
041000             UNTIL WS-POW2 (WS-RX-SIZE-K + 1) <= WS-RX-REMAIN.
041100*
041200     IF WS-RX-ALIGN-K < WS-RX-SIZE-K
041300         MOVE WS-RX-ALIGN-K          TO WS-RX-BLOCK-K
041400     ELSE
041500         MOVE WS-RX-SIZE-K           TO WS-RX-BLOCK-K
041600     END-IF.
041700*
041800     MOVE WS-POW2 (WS-RX-BLOCK-K + 1) TO WS-RX-BLOCK-SIZE.
041900     COMPUTE WS-RX-PFXLEN = 32 - WS-RX-BLOCK-K.
042000*
042100     PERFORM P750-FORMATA-CIDR THRU P750-FIM.
042200*
042300     ADD 1                           TO LKS-MERGED-COUNT.
042400     MOVE WS-OUT-CIDR-TEXT           TO
042500             LKS-MERGED-ENTRY (LKS-MERGED-COUNT).
042600*
042700     COMPUTE WS-RX-START = WS-RX-START + WS-RX-BLOCK-SIZE.
042800*
042900 P720-FIM.
043000*
043100 P730-REDUZ-ALINHAMENTO.
043200*
043300     IF WS-RX-ALIGN-K = ZERO
043400         MOVE ZERO                   TO WS-RX-MOD-TEST
043500         GO TO P730-FIM
043600     END-IF.
043700*
043800     DIVIDE WS-RX-START BY WS-POW2 (WS-RX-ALIGN-K + 1)
043900             GIVING WS-RX-QUOT-TEST
044000             REMAINDER WS-RX-MOD-TEST.
044100*
044200     IF WS-RX-MOD-TEST NOT = ZERO
044300         SUBTRACT 1                  FROM WS-RX-ALIGN-K
044400     END-IF.
044500*
044600 P730-FIM.
044700*
044800 P740-REDUZ-TAMANHO.
044900*
045000     SUBTRACT 1                      FROM WS-RX-SIZE-K.
045100*
045200 P740-FIM.
045300*
045400 P750-FORMATA-CIDR.
045500*-----------------------------------------------------------------
045600*     SPLIT WS-RX-START BACK INTO FOUR DOTTED-DECIMAL OCTETS AND
045700*     STRING THEM TOGETHER WITH THE COMPUTED PREFIX LENGTH.  EACH
045800*     EDITED OCTET CARRIES LEADING SPACES IN PLACE OF SUPPRESSED
045900*     ZEROS (PIC ZZ9) - THOSE HAVE TO BE STRIPPED BEFORE STRINGING
046000*     OR THE OUTPUT CIDR TEXT WOULD COME OUT WITH EMBEDDED GAPS.
046100*-----------------------------------------------------------------
046200     DIVIDE WS-RX-START BY 16777216
046300             GIVING WS-OUT-OCT-1 REMAINDER WS-OUT-REM-1.
046400     DIVIDE WS-OUT-REM-1 BY 65536
046500             GIVING WS-OUT-OCT-2 REMAINDER WS-OUT-REM-2.
046600     DIVIDE WS-OUT-REM-2 BY 256
046700             GIVING WS-OUT-OCT-3 REMAINDER WS-OUT-REM-3.
046800     MOVE WS-OUT-REM-3               TO WS-OUT-OCT-4.
046900*
047000     MOVE WS-OUT-OCT-1               TO WS-OUT-OCT-EDIT (1).
047100     MOVE WS-OUT-OCT-2               TO WS-OUT-OCT-EDIT (2).
047200     MOVE WS-OUT-OCT-3               TO WS-OUT-OCT-EDIT (3).
047300     MOVE WS-OUT-OCT-4               TO WS-OUT-OCT-EDIT (4).
047400     MOVE WS-RX-PFXLEN               TO WS-OUT-PFXLEN-EDIT.
047500*
047600     MOVE SPACES                     TO WS-OUT-CIDR-TEXT.
047700     MOVE 1                          TO WS-OUT-PTR.
047800*
047900     PERFORM P751-ADICIONA-OCTETO THRU P751-FIM
048000             VARYING WS-OUT-OCT-IDX FROM 1 BY 1
048100             UNTIL WS-OUT-OCT-IDX > 4.
048200*
048300     MOVE ZERO                       TO WS-OUT-LEAD-SP.
048400     INSPECT WS-OUT-PFXLEN-EDIT TALLYING WS-OUT-LEAD-SP
048500             FOR LEADING SPACE.
048600     COMPUTE WS-OUT-SEG-LEN = 2 - WS-OUT-LEAD-SP.
048700     STRING "/"                              DELIMITED BY SIZE
048800             WS-OUT-PFXLEN-EDIT
048900                 (WS-OUT-LEAD-SP + 1 : WS-OUT-SEG-LEN)
049000                                               DELIMITED BY SIZE
049100             INTO WS-OUT-CIDR-TEXT WITH POINTER WS-OUT-PTR.
049200*
049300 P750-FIM.
049400*
049500 P751-ADICIONA-OCTETO.
049600*
049700     IF WS-OUT-OCT-IDX > 1
049800         STRING "."                          DELIMITED BY SIZE
049900             INTO WS-OUT-CIDR-TEXT WITH POINTER WS-OUT-PTR
050000     END-IF.
050100*
050200     MOVE ZERO                       TO WS-OUT-LEAD-SP.
050300     INSPECT WS-OUT-OCT-EDIT (WS-OUT-OCT-IDX)
050400             TALLYING WS-OUT-LEAD-SP FOR LEADING SPACE.
050500     COMPUTE WS-OUT-SEG-LEN = 3 - WS-OUT-LEAD-SP.
050600     STRING WS-OUT-OCT-EDIT (WS-OUT-OCT-IDX)
050700                 (WS-OUT-LEAD-SP + 1 : WS-OUT-SEG-LEN)
050800                                               DELIMITED BY SIZE
050900             INTO WS-OUT-CIDR-TEXT WITH POINTER WS-OUT-PTR.
051000*
051100 P751-FIM.
051200*
051300 P900-FIM.
051400*
051500 P900-EXIT.
051600     EXIT.
051700*
051800 END PROGRAM RTXP0920.
