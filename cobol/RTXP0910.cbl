000100******************************************************************
000200* RTXP0910
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0910.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   14 JUL 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     THREE RELATED SERVICES FOR THE ROUTE EXTRACT/INGEST
001700*     DRIVERS, SELECTED BY LKS-FUNCTION -
001800*
001900*     LKS-FUNCTION = "P"  VALIDATE A CIDR PREFIX (LKS-PREFIX-TEXT).
002000*     LKS-FUNCTION = "A"  VALIDATE AN AS-PATH (LKS-AS-PATH-1).
002100*     LKS-FUNCTION = "C"  COMPARE TWO AS-PATHS (LKS-AS-PATH-1 AND
002200*                         LKS-AS-PATH-2) AND REPORT WHICH HAS
002300*                         FEWER HOPS - ON A TIE THE FIRST ONE
002400*                         (LKS-AS-PATH-1) WINS SO THE CALLER CAN
002500*                         KEEP FIRST-SEEN ORDER IN ITS DEDUP
002600*                         TABLE.
002700******************************************************************
002800* CHANGE LOG.
002900*------------------------------------------------------------------
003000* DATE        INIT  REQUEST     DESCRIPTION
003100* ----------  ----  ----------  ----------------------------------
003200* 1994-07-14  RTH   NEW         INITIAL RELEASE - PREFIX AND
003300*                               AS-PATH VALIDATION ONLY.
003400* 1994-12-02  RTH   CR-0163     ADDED LKS-FUNCTION "C" (SHORTEST
003500*                               AS-PATH COMPARE) SO THE DEDUP STEP
003600*                               NO LONGER DUPLICATES THIS LOGIC.
003700* 1995-06-19  JKM   CR-0241     IPV6 PREFIXES NOW RECOGNIZED BY
003800*                               THE PRESENCE OF ':' AND GIVEN A
003900*                               STRUCTURAL CHECK (HEX GROUPS AND
004000*                               PREFIX LENGTH 0-128); FULL
004100*                               ADDRESS-VALUE VALIDATION IS NOT
004200*                               DONE FOR IPV6.
004300* 1996-11-08  SPT   CR-0355     "C" NOW RETURNS 1 ON A TIE
004400*                               (FIRST-SEEN WINS) - PREVIOUSLY
004500*                               RETURNED 2, CAUSING THE DEDUP
004600*                               TABLE TO DRIFT TO LAST-SEEN.
004700* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004800*                               DATE FIELDS IN THIS PROGRAM.  NO
004900*                               CODE CHANGE REQUIRED.
005000* 2001-02-11  SPT   CR-0498     DEFAULT ROUTES (0.0.0.0/0 AND
005100*                               ::/0) NOW VALIDATE AS A GOOD
005200*                               PREFIX - FILTERING THEM OUT IS
005300*                               THE CALLER'S JOB (SEE RTXP0200
005400*                               P410).
005420* 2011-02-09  CJM   CR-0981     "C" NO LONGER LETS A BLANK PATH
005440*                               WIN ON TOKEN COUNT - A BLANK
005460*                               LKS-AS-PATH-1 NOW ALWAYS LOSES
005480*                               AND A BLANK LKS-AS-PATH-2 NEVER
005490*                               WINS, BEFORE THE HOP COUNTS ARE
005495*                               EVER COMPARED.
005500******************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 DATA DIVISION.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01  WS-PREFIX-WORK.
007000     05  WS-PFX-TEXT                 PIC X(43).
007100     05  WS-PFX-CHARS REDEFINES WS-PFX-TEXT
007200                                     OCCURS 43 TIMES
007300                                     PIC X(01).
007400 77  WS-PFX-LEN                      PIC 9(03) COMP VALUE ZERO.
007500 77  WS-SLASH-POS                    PIC 9(03) COMP VALUE ZERO.
007600 77  WS-FAMILY                       PIC X(01) VALUE SPACES.
007700     88  FAMILY-IS-V4                VALUE "4".
007800     88  FAMILY-IS-V6                VALUE "6".
007900*
008000 01  WS-ADDR-PART                    PIC X(40).
008100 01  WS-ADDR-OCTETS.
008200     05  WS-ADDR-OCT                 OCCURS 4 TIMES
008300                                     PIC X(03).
008400*
008500 01  WS-LEN-PART                     PIC X(03).
008600 77  WS-PFXLEN-NUM                   PIC 9(03) COMP VALUE ZERO.
008700 77  WS-OCTET-COUNT                  PIC 9(02) COMP VALUE ZERO.
008800 77  WS-OCT-TRIM-LEN                 PIC 9(02) COMP VALUE ZERO.
008900 77  WS-OCT-NUM                      PIC 9(03) VALUE ZERO.
009000 77  WS-IDX-1                        PIC 9(03) COMP VALUE ZERO.
009100 77  WS-COLON-COUNT                  PIC 9(02) COMP VALUE ZERO.
009200 77  WS-VALID-SW                     PIC X(01) VALUE "Y".
009300     88  PREFIX-IS-VALID             VALUE "Y".
009400*
009500 01  WS-PATH-WORK.
009600     05  WS-PATH-TEXT                PIC X(80).
009700     05  WS-PATH-CHARS REDEFINES WS-PATH-TEXT
009800                                     OCCURS 80 TIMES
009900                                     PIC X(01).
010000*
010100 01  WS-PATH-TOKENS.
010200     05  WS-PTH-TOKEN                OCCURS 10 TIMES
010300                                     PIC X(11).
010400 01  WS-PATH-TOKENS-FLAT REDEFINES WS-PATH-TOKENS
010500                                     PIC X(110).
010600 77  WS-PTH-TOKEN-COUNT              PIC 9(02) COMP VALUE ZERO.
010700 77  WS-PTH-TOKEN-COUNT-2            PIC 9(02) COMP VALUE ZERO.
010750 77  WS-AS-NUMBER-CHECK              PIC 9(11) VALUE ZERO.
010770 77  WS-AS-NUMBER-LIMIT              PIC 9(11)
010780                                     VALUE 4294967295.
010800*
010900 LINKAGE SECTION.
011000*
011100 01  LKS-PARAMETRO.
011200     05  LKS-FUNCTION                PIC X(01).
011300     05  LKS-PREFIX-TEXT             PIC X(43).
011400     05  LKS-AS-PATH-1               PIC X(80).
011500     05  LKS-AS-PATH-2               PIC X(80).
011600     05  LKS-RETURN-CODE             PIC 9(01).
011700     05  LKS-WINNER                  PIC 9(01).
011800*-----------------------------------------------------------------
011900* LKS-FUNCTION = "P" - VALIDATE LKS-PREFIX-TEXT.
012000*     LKS-RETURN-CODE = 0  PREFIX IS A WELL-FORMED CIDR BLOCK
012100*     LKS-RETURN-CODE = 1  PREFIX IS MALFORMED
012200* LKS-FUNCTION = "A" - VALIDATE LKS-AS-PATH-1.
012300*     LKS-RETURN-CODE = 0  AS-PATH IS WELL-FORMED
012400*     LKS-RETURN-CODE = 1  AS-PATH IS MALFORMED OR EMPTY
012500* LKS-FUNCTION = "C" - COMPARE LKS-AS-PATH-1 VS LKS-AS-PATH-2.
012600*     LKS-WINNER = 1  FIRST PATH IS SHORTER OR EQUAL (KEPT)
012700*     LKS-WINNER = 2  SECOND PATH IS STRICTLY SHORTER
012800*-----------------------------------------------------------------
012900*
013000 PROCEDURE DIVISION USING LKS-PARAMETRO.
013100*
013200 MAIN-PROCEDURE.
013300*
013400     MOVE ZERO                       TO LKS-RETURN-CODE.
013500     MOVE ZERO                       TO LKS-WINNER.
013600*
013700     EVALUATE LKS-FUNCTION
013800         WHEN "P"
013900             PERFORM P100-VALIDATE-PREFIX THRU P100-FIM
014000         WHEN "A"
014100             PERFORM P200-VALIDATE-AS-PATH THRU P200-FIM
014200         WHEN "C"
014300             PERFORM P300-COMPARE-AS-PATHS THRU P300-FIM
014400         WHEN OTHER
014500             MOVE 1                  TO LKS-RETURN-CODE
014600     END-EVALUATE.
014700*
014800     GOBACK.
014900*
015000 P100-VALIDATE-PREFIX.
015100*-----------------------------------------------------------------
015200*     A VALID PREFIX IS "ADDRESS/LENGTH".  THE ADDRESS PART
015300*     DECIDES THE FAMILY - A '.' MEANS IPV4, A ':' MEANS IPV6.
015400*-----------------------------------------------------------------
015500     MOVE "Y"                        TO WS-VALID-SW.
015600     MOVE LKS-PREFIX-TEXT            TO WS-PFX-TEXT.
015700     MOVE SPACES                     TO WS-FAMILY.
015800*
015900     INSPECT WS-PFX-TEXT TALLYING WS-PFX-LEN
016000             FOR CHARACTERS BEFORE INITIAL SPACE.
016100*
016200     IF WS-PFX-LEN = ZERO
016300         MOVE "N"                    TO WS-VALID-SW
016400         GO TO P100-FIM
016500     END-IF.
016600*
016700     PERFORM P110-FIND-SLASH THRU P110-FIM.
016800*
016900     IF WS-SLASH-POS = ZERO
017000         MOVE "N"                    TO WS-VALID-SW
017100         GO TO P100-FIM
017200     END-IF.
017300*
017400     IF WS-SLASH-POS = 1 OR WS-SLASH-POS = WS-PFX-LEN
017500         MOVE "N"                    TO WS-VALID-SW
017600         GO TO P100-FIM
017700     END-IF.
017800*
017900     MOVE SPACES                     TO WS-ADDR-PART WS-LEN-PART.
018000     MOVE WS-PFX-TEXT (1 : WS-SLASH-POS - 1) TO WS-ADDR-PART.
018100     MOVE WS-PFX-TEXT (WS-SLASH-POS + 1 :
018200             WS-PFX-LEN - WS-SLASH-POS) TO WS-LEN-PART.
018300*
018400     IF WS-LEN-PART IS NOT NUMERIC
018500         MOVE "N"                    TO WS-VALID-SW
018600         GO TO P100-FIM
018700     END-IF.
018800     MOVE WS-LEN-PART                TO WS-PFXLEN-NUM.
018900*
019000     MOVE ZERO                       TO WS-COLON-COUNT.
019100     INSPECT WS-ADDR-PART TALLYING WS-COLON-COUNT
019200             FOR ALL ":".
019300*
019400     IF WS-COLON-COUNT > ZERO
019500         SET FAMILY-IS-V6            TO TRUE
019600         PERFORM P130-VALIDATE-V6-ADDR THRU P130-FIM
019700     ELSE
019800         SET FAMILY-IS-V4            TO TRUE
019900         PERFORM P120-VALIDATE-V4-ADDR THRU P120-FIM
020000     END-IF.
020100*
020200 P100-FIM.
020300*
020400     IF PREFIX-IS-VALID
020500         MOVE ZERO                   TO LKS-RETURN-CODE
020600     ELSE
020700         MOVE 1                      TO LKS-RETURN-CODE
020800     END-IF.
020900*
021000 P110-FIND-SLASH.
021100*
021200     MOVE ZERO                       TO WS-SLASH-POS.
021300     PERFORM P111-TEST-ONE-CHAR THRU P111-FIM
021400             VARYING WS-IDX-1 FROM 1 BY 1
021500             UNTIL WS-IDX-1 > WS-PFX-LEN
021600             OR WS-SLASH-POS NOT = ZERO.
021700*
021800 P110-FIM.
021900*
022000 P111-TEST-ONE-CHAR.
022100*
022200     IF WS-PFX-CHARS (WS-IDX-1) = "/"
022300         MOVE WS-IDX-1               TO WS-SLASH-POS
022400     END-IF.
022500*
022600 P111-FIM.
022700*
022800 P120-VALIDATE-V4-ADDR.
022900*-----------------------------------------------------------------
023000*     FOUR NUMERIC OCTETS 0-255 SEPARATED BY '.', PREFIX LENGTH
023100*     0-32.
023200*-----------------------------------------------------------------
023300     IF WS-PFXLEN-NUM > 32
023400         MOVE "N"                    TO WS-VALID-SW
023500         GO TO P120-FIM
023600     END-IF.
023700*
023800     MOVE SPACES                     TO WS-ADDR-OCTETS.
023900     UNSTRING WS-ADDR-PART DELIMITED BY "."
024000             INTO WS-ADDR-OCT (1) WS-ADDR-OCT (2)
024100                  WS-ADDR-OCT (3) WS-ADDR-OCT (4)
024200             TALLYING IN WS-OCTET-COUNT.
024300*
024400     IF WS-OCTET-COUNT NOT = 4
024500         MOVE "N"                    TO WS-VALID-SW
024600         GO TO P120-FIM
024700     END-IF.
024800*
024900     PERFORM P121-CHECK-ONE-OCTET THRU P121-FIM
025000             VARYING WS-IDX-1 FROM 1 BY 1
025100             UNTIL WS-IDX-1 > 4
025200             OR NOT PREFIX-IS-VALID.
025300*
025400 P120-FIM.
025500*
025600 P121-CHECK-ONE-OCTET.
025700*-----------------------------------------------------------------
025800*     UNSTRING LEAVES EACH OCTET LEFT-JUSTIFIED AND SPACE-FILLED
025900*     (E.G. "10" COMES OUT "10 ") - THE TRAILING SPACES MUST BE
026000*     TRIMMED BEFORE THE NUMERIC TEST, OR A PERFECTLY GOOD
026100*     2-DIGIT OR 1-DIGIT OCTET WOULD FAIL IS NUMERIC.
026200*-----------------------------------------------------------------
026300     MOVE ZERO                       TO WS-OCT-TRIM-LEN.
026400     INSPECT WS-ADDR-OCT (WS-IDX-1) TALLYING WS-OCT-TRIM-LEN
026500             FOR TRAILING SPACE.
026600     SUBTRACT WS-OCT-TRIM-LEN FROM 3 GIVING WS-OCT-TRIM-LEN.
026700*
026800     IF WS-OCT-TRIM-LEN = ZERO
026900         MOVE "N"                    TO WS-VALID-SW
027000         GO TO P121-FIM
027100     END-IF.
027200*
027300     IF WS-ADDR-OCT (WS-IDX-1) (1 : WS-OCT-TRIM-LEN)
027400             IS NOT NUMERIC
027500         MOVE "N"                    TO WS-VALID-SW
027600         GO TO P121-FIM
027700     END-IF.
027800*
027900     MOVE WS-ADDR-OCT (WS-IDX-1) (1 : WS-OCT-TRIM-LEN)
028000                                 TO WS-OCT-NUM.
028100     IF WS-OCT-NUM > 255
028200         MOVE "N"                    TO WS-VALID-SW
028300     END-IF.
028400*
028500 P121-FIM.
028600*
028700 P130-VALIDATE-V6-ADDR.
028800*-----------------------------------------------------------------
028900*     STRUCTURAL CHECK ONLY - NOT BLANK, CONTAINS AT LEAST ONE
029000*     ':', NO SPACE INSIDE THE ADDRESS PART, AND PREFIX LENGTH
029100*     0-128.  HEX-DIGIT-BY-HEX-DIGIT VALIDATION AND FULL
029200*     ADDRESS-VALUE ARITHMETIC ARE NOT DONE FOR IPV6 - SEE THE
029300*     NON-GOALS NOTED FOR AGGREGATION.
029400*-----------------------------------------------------------------
029500     IF WS-PFXLEN-NUM > 128
029600         MOVE "N"                    TO WS-VALID-SW
029700         GO TO P130-FIM
029800     END-IF.
029900*
030000     IF WS-ADDR-PART = SPACES
030100         MOVE "N"                    TO WS-VALID-SW
030200         GO TO P130-FIM
030300     END-IF.
030400*
030500     IF WS-ADDR-PART (1 : 1) = ":" AND
030600             WS-ADDR-PART (2 : 1) NOT = ":"
030700         MOVE "N"                    TO WS-VALID-SW
030800     END-IF.
030900*
031000 P130-FIM.
031100*
031200 P200-VALIDATE-AS-PATH.
031300*-----------------------------------------------------------------
031400*     AN AS-PATH IS ONE OR MORE WHITESPACE-SEPARATED AS NUMBERS,
031500*     EACH A NUMERIC STRING OF UP TO 10 DIGITS (FITS A 32-BIT
031600*     AS NUMBER).
031700*-----------------------------------------------------------------
031800     MOVE "Y"                        TO WS-VALID-SW.
031900     MOVE LKS-AS-PATH-1              TO WS-PATH-TEXT.
032000*
032100     IF WS-PATH-TEXT = SPACES
032200         MOVE "N"                    TO WS-VALID-SW
032300         GO TO P200-FIM
032400     END-IF.
032500*
032600     PERFORM P900-SPLIT-PATH THRU P900-FIM.
032700*
032800     IF WS-PTH-TOKEN-COUNT = ZERO
032900         MOVE "N"                    TO WS-VALID-SW
033000         GO TO P200-FIM
033100     END-IF.
033200*
033300     PERFORM P210-CHECK-ONE-AS THRU P210-FIM
033400             VARYING WS-IDX-1 FROM 1 BY 1
033500             UNTIL WS-IDX-1 > WS-PTH-TOKEN-COUNT
033600             OR NOT PREFIX-IS-VALID.
033700*
033800 P200-FIM.
033900*
034000     IF PREFIX-IS-VALID
034100         MOVE ZERO                   TO LKS-RETURN-CODE
034200     ELSE
034300         MOVE 1                      TO LKS-RETURN-CODE
034400     END-IF.
034500*
034600 P210-CHECK-ONE-AS.
034700*-----------------------------------------------------------------
034720*     A TOKEN MUST BE ALL DIGITS AND MUST NOT EXCEED THE LARGEST
034740*     32-BIT AS NUMBER, 4294967295 - THE IS NUMERIC TEST ALONE
034760*     WOULD LET AN 11-DIGIT STRING LIKE "99999999999" THROUGH.
034780*-----------------------------------------------------------------
034800     IF WS-PTH-TOKEN (WS-IDX-1) = SPACES
034900         MOVE "N"                    TO WS-VALID-SW
035000         GO TO P210-FIM
035100     END-IF.
035200     IF WS-PTH-TOKEN (WS-IDX-1) IS NOT NUMERIC
035300         MOVE "N"                    TO WS-VALID-SW
035350         GO TO P210-FIM
035400     END-IF.
035420     MOVE WS-PTH-TOKEN (WS-IDX-1)    TO WS-AS-NUMBER-CHECK.
035440     IF WS-AS-NUMBER-CHECK > WS-AS-NUMBER-LIMIT
035460         MOVE "N"                    TO WS-VALID-SW
035480     END-IF.
035500*
035600 P210-FIM.
035700*
035800 P300-COMPARE-AS-PATHS.
035900*-----------------------------------------------------------------
036000*     SHORTER HOP COUNT WINS; A TIE IS WON BY THE FIRST PATH SO
036100*     THE CALLER'S DEDUP TABLE KEEPS FIRST-SEEN ORDER.
036150*-----------------------------------------------------------------
036160*     2011-02-09 (CJM) CR-0981 - A BLANK STORED PATH (LKS-AS-PATH-1)
036170*     COUNTS AS INFINITELY LONG AND ALWAYS LOSES TO A NON-BLANK NEW
036180*     PATH; A BLANK NEW PATH (LKS-AS-PATH-2) NEVER REPLACES THE
036190*     STORED ONE, EVEN WHEN THE STORED ONE IS ALSO BLANK.  WITHOUT
036195*     THIS CHECK A BLANK TOKENIZES TO COUNT 0, THE "SHORTEST"
036200*     POSSIBLE PATH, SO A CORRUPTED BLANK ROW COULD NEVER BE FIXED
036205*     AND A GOOD ROW COULD BE STOMPED BY A BLANK ONE.
036210*-----------------------------------------------------------------
036220     IF LKS-AS-PATH-2 = SPACES
036230         MOVE 1                      TO LKS-WINNER
036240         GO TO P300-FIM
036250     END-IF.
036260     IF LKS-AS-PATH-1 = SPACES
036270         MOVE 2                      TO LKS-WINNER
036280         GO TO P300-FIM
036290     END-IF.
036300     MOVE LKS-AS-PATH-1              TO WS-PATH-TEXT.
036400     PERFORM P900-SPLIT-PATH THRU P900-FIM.
036500     MOVE WS-PTH-TOKEN-COUNT         TO WS-PTH-TOKEN-COUNT-2.
036600*
036700     MOVE LKS-AS-PATH-2              TO WS-PATH-TEXT.
036800     PERFORM P900-SPLIT-PATH THRU P900-FIM.
036900*
037000     IF WS-PTH-TOKEN-COUNT-2 <= WS-PTH-TOKEN-COUNT
037100         MOVE 1                      TO LKS-WINNER
037200     ELSE
037300         MOVE 2                      TO LKS-WINNER
037400     END-IF.
037500*
037600 P300-FIM.
037700*
037800 P900-SPLIT-PATH.
037900*-----------------------------------------------------------------
038000*     COMMON AS-PATH TOKENIZER SHARED BY P200 AND P300 - LEAVES
038100*     THE TOKEN LIST IN WS-PTH-TOKEN / WS-PTH-TOKEN-COUNT.
038200*-----------------------------------------------------------------
038300     MOVE SPACES                     TO WS-PATH-TOKENS-FLAT.
038400     UNSTRING WS-PATH-TEXT
038500             DELIMITED BY ALL SPACE
038600             INTO WS-PTH-TOKEN (1) WS-PTH-TOKEN (2)
038700                  WS-PTH-TOKEN (3) WS-PTH-TOKEN (4)
038800                  WS-PTH-TOKEN (5) WS-PTH-TOKEN (6)
038900                  WS-PTH-TOKEN (7) WS-PTH-TOKEN (8)
039000                  WS-PTH-TOKEN (9) WS-PTH-TOKEN (10).
039100*
039200     MOVE ZERO                       TO WS-PTH-TOKEN-COUNT.
039300     PERFORM P910-COMPACT-ONE THRU P910-FIM
039400             VARYING WS-IDX-1 FROM 1 BY 1
039500             UNTIL WS-IDX-1 > 10.
039600*
039700 P900-FIM.
039800*
039900 P910-COMPACT-ONE.
040000*
040100     IF WS-PTH-TOKEN (WS-IDX-1) NOT = SPACES
040200         ADD 1                       TO WS-PTH-TOKEN-COUNT
040300         IF WS-PTH-TOKEN-COUNT NOT = WS-IDX-1
040400             MOVE WS-PTH-TOKEN (WS-IDX-1)
040500                         TO WS-PTH-TOKEN (WS-PTH-TOKEN-COUNT)
040600             MOVE SPACES TO WS-PTH-TOKEN (WS-IDX-1)
040700         END-IF
040800     END-IF.
040900*
041000 P910-FIM.
041100*
041200 END PROGRAM RTXP0910.
