000100******************************************************************
000200* RTXP0110
000300******************************************************************
000400*
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.     RTXP0110.
000800 AUTHOR.         J K MERCER.
000900 INSTALLATION.   MERIDIAN BACKBONE SERVICES - NETWORK DP CENTER.
001000 DATE-WRITTEN.   17 OCT 1994.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - NETWORK OPS USE ONLY.
001300*
001400******************************************************************
001500* PURPOSE.
001600*     ROUTE EXTRACT - CSV TO PREFIX LIST.  SAME VALIDATE, FILTER,
001700*     DEDUP AND OPTIONAL IPV4 AGGREGATION AS RTXP0100, BUT THE
001800*     OUTPUT IS A BARE CIDR-PER-LINE PREFIX LIST (RTXPFX) WITH NO
001900*     AS-PATH COLUMN - USED TO FEED RTXP0120 OR AN OUTSIDE TOOL
002000*     THAT ONLY WANTS THE ADDRESS BLOCKS.
002100*
002200*     CONTROL PARAMETERS ARE READ FROM A ONE-CARD PARM IMAGE -
002300*         COL 1      'Y' OR 'N' - RUN IPV4 AGGREGATION.
002400*     AN OPTIONAL AS-PATH FILTER FILE (RTXFILT) MAY ALSO BE
002500*     PRESENT - IF IT CANNOT BE OPENED (FILE STATUS 35) NO
002600*     AS-PATH FILTERING IS APPLIED.
002700******************************************************************
002800* CHANGE LOG.
002900*------------------------------------------------------------------
003000* DATE        INIT  REQUEST     DESCRIPTION
003100* ----------  ----  ----------  ----------------------------------
003200* 1994-10-17  JKM   NEW         INITIAL RELEASE - SPLIT OUT OF
003300*                               RTXP0100 SO A PURE PREFIX LIST
003400*                               COULD BE PRODUCED WITHOUT THE
003500*                               AS-PATH COLUMN.
003600* 1995-02-20  JKM   CR-0210     ADDED IPV4 AGGREGATION OPTION
003700*                               (PARM COL 1 = 'Y'), MIRRORING
003800*                               RTXP0100 CR-0210.
003900* 1995-09-14  JKM   CR-0275     ADDED OPTIONAL RTXFILT AS-PATH
004000*                               FILTER FILE, MIRRORING RTXP0100
004100*                               CR-0275.
004200* 1996-11-08  SPT   CR-0355     DEDUP TABLE NOW KEEPS FIRST-SEEN
004300*                               ORDER ON A TIE (SEE RTXP0910
004400*                               CHANGE LOG).
004500* 1998-09-28  DLK   Y2K-0081    YEAR 2000 READINESS REVIEW - NO
004600*                               2-DIGIT YEAR FIELDS IN THIS
004700*                               PROGRAM.  NO CODE CHANGE REQUIRED.
004720* 2002-03-11  PJR   CR-0881     HEADER ROW ON ROUTE-CSV-IN IS NOW
004740*                               PARSED AND CHECKED FOR THE PREFIX
004760*                               AND AS_PATH COLUMN NAMES (EITHER
004770*                               ORDER, ANY CASE) INSTEAD OF BEING
004780*                               BLINDLY SKIPPED, MIRRORING RTXP0100
004790*                               CR-0881.
004800******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT ROUTE-CSV-IN      ASSIGN TO RTXIN01
006200          ORGANIZATION   IS LINE SEQUENTIAL
006300          ACCESS         IS SEQUENTIAL
006400          FILE STATUS    IS WS-FS-ROUTE-IN.
006500*
006600     SELECT PREFIX-LIST-OUT   ASSIGN TO RTXOUT02
006700          ORGANIZATION   IS LINE SEQUENTIAL
006800          ACCESS         IS SEQUENTIAL
006900          FILE STATUS    IS WS-FS-PFX-OUT.
007000*
007100     SELECT FILTER-PATTERNS   ASSIGN TO RTXFILT
007200          ORGANIZATION   IS LINE SEQUENTIAL
007300          ACCESS         IS SEQUENTIAL
007400          FILE STATUS    IS WS-FS-FILTER.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  ROUTE-CSV-IN.
008100 01  FD-ROUTE-CSV-IN-REC              PIC X(128).
008200*
008300 FD  PREFIX-LIST-OUT.
008400 01  FD-PREFIX-LIST-OUT-REC           PIC X(045).
008500*
008600 FD  FILTER-PATTERNS.
008700 01  FD-FILTER-PATTERN-REC            PIC X(080).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100     COPY RTXCSV.
009200     COPY RTXPFX.
009300     COPY RTXTAB.
009400*
009500 77  WS-FS-ROUTE-IN                   PIC X(02).
009600     88  WS-FS-RIN-OK                 VALUE "00".
009700 77  WS-FS-PFX-OUT                    PIC X(02).
009800     88  WS-FS-POUT-OK                VALUE "00".
009900 77  WS-FS-FILTER                     PIC X(02).
010000     88  WS-FS-FLT-NAO-EXISTE         VALUE "35".
010100*
010200 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
010300     88  FLAG-EOF                     VALUE "Y".
010400 77  WS-FIM-FILTRO                    PIC X(01) VALUE "N".
010500     88  FLAG-EOF-FILTRO              VALUE "Y".
010520 77  WS-HDR-SWAP-SW                   PIC X(01) VALUE "N".
010540     88  HDR-COLUMNS-SWAPPED          VALUE "Y".
010560 01  WS-HDR-COL-1                     PIC X(43).
010580 01  WS-HDR-COL-2                     PIC X(80).
010600*
010700 01  WS-PARM-CARD.
010800     05  WS-PARM-AGGREGATE            PIC X(01).
010900     05  FILLER                       PIC X(79).
011000 01  WS-PARM-CARD-ALT REDEFINES WS-PARM-CARD.
011100     05  WS-PARM-CARD-BYTE            OCCURS 80 TIMES
011200                                      PIC X(01).
011300 77  WS-AGGREGATE-SW                  PIC X(01) VALUE "N".
011400     88  AGGREGATE-REQUESTED          VALUE "Y".
011500*
011600 01  WS-FILTER-LINE-SCRATCH           PIC X(80).
011700 01  WS-FILTER-TABLE.
011800     05  WS-FILTER-PATTERN            OCCURS 20 TIMES
011900                                      INDEXED BY WS-FILTER-IDX
012000                                      PIC X(80).
012100     05  FILLER                       PIC X(01).
012200 01  WS-FILTER-TABLE-ALT REDEFINES WS-FILTER-TABLE.
012300     05  WS-FILTER-TABLE-BYTE         OCCURS 1601 TIMES
012400                                      PIC X(01).
012500 77  WS-FILTER-COUNT                  PIC 9(02) COMP VALUE ZERO.
012600 77  WS-FILTER-ACTIVE-SW              PIC X(01) VALUE "N".
012700     88  FILTER-IS-ACTIVE             VALUE "Y".
012800*
012900 77  WS-VALID-SW                      PIC X(01) VALUE "Y".
013000     88  ROUTE-IS-VALID                VALUE "Y".
013100 77  WS-FILTER-MATCH-SW               PIC X(01) VALUE "N".
013200     88  FILTER-MATCHED                VALUE "Y".
013300*
013400 77  WS-COUNT-READ                    PIC 9(05) COMP VALUE ZERO.
013500 77  WS-COUNT-REJECTED                PIC 9(05) COMP VALUE ZERO.
013600 77  WS-COUNT-FILTERED                PIC 9(05) COMP VALUE ZERO.
013700 77  WS-COUNT-WRITTEN                 PIC 9(05) COMP VALUE ZERO.
013800 77  WS-COUNT-EDIT                    PIC ZZZZ9.
013900 77  WS-ADDR-TOTAL-EDIT               PIC Z(11)9.
014000*
014100 77  WS-V4-V6-COLON-COUNT             PIC 9(02) COMP VALUE ZERO.
014200 77  WS-IDX-1                         PIC 9(05) COMP VALUE ZERO.
014300*
014400 01  WS-0900-PARM.
014500     05  WS-0900-PATTERN              PIC X(80).
014600     05  WS-0900-AS-PATH              PIC X(80).
014700     05  WS-0900-MATCH-RESULT         PIC 9(01).
014800*
014900 01  WS-0910-PARM.
015000     05  WS-0910-FUNCTION             PIC X(01).
015100     05  WS-0910-PREFIX-TEXT          PIC X(43).
015200     05  WS-0910-AS-PATH-1            PIC X(80).
015300     05  WS-0910-AS-PATH-2            PIC X(80).
015400     05  WS-0910-RETURN-CODE          PIC 9(01).
015500     05  WS-0910-WINNER               PIC 9(01).
015600*
015700 01  WS-0920-PARM.
015800     05  WS-0920-PREFIX-COUNT         PIC 9(05) COMP.
015900     05  WS-0920-PREFIX-TABLE.
016000         10  WS-0920-PREFIX-ENTRY     OCCURS 2000 TIMES
016100                                      INDEXED BY WS-0920-PFX-IDX
016200                                      PIC X(43).
016300     05  WS-0920-MERGED-COUNT         PIC 9(05) COMP.
016400     05  WS-0920-MERGED-TABLE.
016500         10  WS-0920-MERGED-ENTRY     OCCURS 2000 TIMES
016600                                      INDEXED BY WS-0920-MRG-IDX
016700                                      PIC X(43).
016800     05  WS-0920-ADDR-TOTAL           PIC 9(12) COMP.
016900*
017000 01  WS-0930-PARM.
017100     05  WS-0930-FUNCTION             PIC X(01).
017200     05  WS-0930-CSV-LINE             PIC X(124).
017300     05  WS-0930-FIELD-1              PIC X(80).
017400     05  WS-0930-FIELD-2              PIC X(80).
017500     05  WS-0930-RETURN-CODE          PIC 9(01).
017600 01  WS-0930-PARM-ALT REDEFINES WS-0930-PARM.
017700     05  WS-0930-PARM-BYTE            OCCURS 286 TIMES
017800                                      PIC X(01).
017900*
018000 LINKAGE SECTION.
018100*
018200 PROCEDURE DIVISION.
018300*
018400 MAIN-PROCEDURE.
018500*
018600     PERFORM P100-INICIALIZA        THRU P100-FIM.
018700     PERFORM P300-LE-E-VALIDA       THRU P300-FIM
018800             UNTIL FLAG-EOF.
018900     PERFORM P500-AGREGA            THRU P500-FIM.
019000     PERFORM P700-GRAVA-SAIDA       THRU P700-FIM.
019100     PERFORM P900-FIM               THRU P900-EXIT.
019200*
019300* MAIN-PROCEDURE-EXIT.
019400     STOP RUN.
019500*
019600 P100-INICIALIZA.
019700*
019800     MOVE "N"                        TO WS-FIM-DE-ARQUIVO
019900                                         WS-FIM-FILTRO.
020000     MOVE ZERO                       TO WS-RTX-ROUTE-COUNT
020100                                         WS-COUNT-READ
020200                                         WS-COUNT-REJECTED
020300                                         WS-COUNT-FILTERED
020400                                         WS-COUNT-WRITTEN
020500                                         WS-FILTER-COUNT
020600                                         WS-0920-MERGED-COUNT
020700                                         WS-0920-ADDR-TOTAL.
020800     MOVE "N"                        TO WS-AGGREGATE-SW
020900                                         WS-FILTER-ACTIVE-SW.
021000     MOVE SPACES                     TO WS-RTX-ROUTE-TABLE.
021100*
021200     ACCEPT WS-PARM-CARD.
021300     MOVE WS-PARM-AGGREGATE          TO WS-AGGREGATE-SW.
021400*
021500     OPEN INPUT ROUTE-CSV-IN.
021600     IF NOT WS-FS-RIN-OK
021700         DISPLAY "RTXP0110 - CANNOT OPEN ROUTE-CSV-IN, FS="
021800                 WS-FS-ROUTE-IN
021900         MOVE "Y"                    TO WS-FIM-DE-ARQUIVO
022000         GO TO P100-FIM
022100     END-IF.
022120*
022140*-----------------------------------------------------------------
022160*     THE FIRST LINE OF ROUTE-CSV-IN IS A COLUMN HEADER, NOT A
022180*     ROUTE.  THE PREFIX AND AS_PATH COLUMNS ARE LOCATED BY NAME,
022190*     CASE-INSENSITIVE, WHICHEVER ORDER THEY ARE SUPPLIED IN.
022195*-----------------------------------------------------------------
022200     READ ROUTE-CSV-IN INTO REG-ROUTE-CSV
022210         AT END
022220             DISPLAY "RTXP0110 - ROUTE-CSV-IN HAS NO HEADER ROW"
022230             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
022240             GO TO P100-FIM
022250     END-READ.
022260     MOVE "S"                        TO WS-0930-FUNCTION.
022270     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
022280     CALL "RTXP0930"                 USING WS-0930-PARM.
022290     MOVE WS-0930-FIELD-1            TO WS-HDR-COL-1.
022300     MOVE WS-0930-FIELD-2            TO WS-HDR-COL-2.
022310     INSPECT WS-HDR-COL-1 CONVERTING
022320             "abcdefghijklmnopqrstuvwxyz" TO
022330             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022340     INSPECT WS-HDR-COL-2 CONVERTING
022350             "abcdefghijklmnopqrstuvwxyz" TO
022360             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022370     MOVE "N"                        TO WS-HDR-SWAP-SW.
022380     IF WS-HDR-COL-1 = "AS_PATH" AND WS-HDR-COL-2 = "PREFIX"
022390         MOVE "Y"                    TO WS-HDR-SWAP-SW
022400     ELSE
022410         IF WS-HDR-COL-1 = "PREFIX" AND WS-HDR-COL-2 = "AS_PATH"
022420             CONTINUE
022430         ELSE
022440             DISPLAY "RTXP0110 - PREFIX/AS_PATH COLUMN NOT FOUND "
022450                     "IN HEADER ROW"
022460             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
022470             GO TO P100-FIM
022480         END-IF
022490     END-IF.
022492*
022494     OPEN OUTPUT PREFIX-LIST-OUT.
022496*
022498     PERFORM P110-ABRE-FILTROS       THRU P110-FIM.
022600*
022700 P100-FIM.
022800*
022900 P110-ABRE-FILTROS.
023000*
023100     OPEN INPUT FILTER-PATTERNS.
023200*
023300     IF WS-FS-FLT-NAO-EXISTE
023400         MOVE "N"                    TO WS-FILTER-ACTIVE-SW
023500     ELSE
023600         PERFORM P120-CARREGA-UM-FILTRO THRU P120-FIM
023700                 UNTIL FLAG-EOF-FILTRO
023800         CLOSE FILTER-PATTERNS
023900         IF WS-FILTER-COUNT > ZERO
024000             MOVE "Y"                TO WS-FILTER-ACTIVE-SW
024100         END-IF
024200     END-IF.
024300*
024400 P110-FIM.
024500*
024600 P120-CARREGA-UM-FILTRO.
024700*
024800     READ FILTER-PATTERNS INTO WS-FILTER-LINE-SCRATCH
024900         AT END
025000             MOVE "Y"                TO WS-FIM-FILTRO
025100             GO TO P120-FIM
025200     END-READ.
025300*
025400     IF WS-FILTER-COUNT < 20
025500         ADD 1                       TO WS-FILTER-COUNT
025600         MOVE WS-FILTER-LINE-SCRATCH
025700                             TO WS-FILTER-PATTERN (WS-FILTER-COUNT)
025800     END-IF.
025900*
026000 P120-FIM.
026100*
026200 P300-LE-E-VALIDA.
026300*
026400     READ ROUTE-CSV-IN INTO REG-ROUTE-CSV
026500         AT END
026600             MOVE "Y"                TO WS-FIM-DE-ARQUIVO
026700             GO TO P300-FIM
026800     END-READ.
026900*
027000     ADD 1                           TO WS-COUNT-READ.
027100     PERFORM P310-SEPARA-CAMPOS      THRU P310-FIM.
027200     PERFORM P320-VALIDA-ROTA        THRU P320-FIM.
027300*
027400     IF ROUTE-IS-VALID
027500         PERFORM P330-APLICA-FILTRO  THRU P330-FIM
027600         IF NOT FILTER-IS-ACTIVE OR FILTER-MATCHED
027700             PERFORM P400-MANTEM-TABELA THRU P400-FIM
027800         ELSE
027900             ADD 1                   TO WS-COUNT-FILTERED
028000         END-IF
028100     ELSE
028200         ADD 1                       TO WS-COUNT-REJECTED
028300     END-IF.
028400*
028500 P300-FIM.
028600*
028700 P310-SEPARA-CAMPOS.
028800*
028900     MOVE "S"                        TO WS-0930-FUNCTION.
029000     MOVE REG-ROUTE-CSV-LINE         TO WS-0930-CSV-LINE.
029100     CALL "RTXP0930"                 USING WS-0930-PARM.
029120     IF HDR-COLUMNS-SWAPPED
029140         MOVE WS-0930-FIELD-1        TO WS-RTX-AS-PATH
029160         MOVE WS-0930-FIELD-2        TO WS-RTX-PREFIX
029180     ELSE
029200         MOVE WS-0930-FIELD-1        TO WS-RTX-PREFIX
029300         MOVE WS-0930-FIELD-2        TO WS-RTX-AS-PATH
029320     END-IF.
029400*
029500 P310-FIM.
029600*
029700 P320-VALIDA-ROTA.
029800*
029900     MOVE "Y"                        TO WS-VALID-SW.
030000*
030100     IF WS-0930-RETURN-CODE NOT = ZERO
030200         MOVE "N"                    TO WS-VALID-SW
030300         GO TO P320-FIM
030400     END-IF.
030500*
030600     MOVE "P"                        TO WS-0910-FUNCTION.
030700     MOVE WS-RTX-PREFIX              TO WS-0910-PREFIX-TEXT.
030800     CALL "RTXP0910"                 USING WS-0910-PARM.
030900     IF WS-0910-RETURN-CODE NOT = ZERO
031000         MOVE "N"                    TO WS-VALID-SW
031100         GO TO P320-FIM
031200     END-IF.
031300*
031400     MOVE "A"                        TO WS-0910-FUNCTION.
031500     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-1.
031600     CALL "RTXP0910"                 USING WS-0910-PARM.
031700     IF WS-0910-RETURN-CODE NOT = ZERO
031800         MOVE "N"                    TO WS-VALID-SW
031900     END-IF.
032000*
032100 P320-FIM.
032200*
032300 P330-APLICA-FILTRO.
032400*
032500     MOVE "N"                        TO WS-FILTER-MATCH-SW.
032600*
032700     IF NOT FILTER-IS-ACTIVE
032800         GO TO P330-FIM
032900     END-IF.
033000*
033100     PERFORM P340-TESTA-UM-FILTRO THRU P340-FIM
033200             VARYING WS-FILTER-IDX FROM 1 BY 1
033300             UNTIL WS-FILTER-IDX > WS-FILTER-COUNT
033400             OR FILTER-MATCHED.
033500*
033600 P330-FIM.
033700*
033800 P340-TESTA-UM-FILTRO.
033900*
034000     MOVE WS-FILTER-PATTERN (WS-FILTER-IDX) TO WS-0900-PATTERN.
034100     MOVE WS-RTX-AS-PATH             TO WS-0900-AS-PATH.
034200     MOVE ZERO                       TO WS-0900-MATCH-RESULT.
034300     CALL "RTXP0900"                 USING WS-0900-PARM.
034400*
034500     IF WS-0900-MATCH-RESULT = 1
034600         MOVE "Y"                    TO WS-FILTER-MATCH-SW
034700     END-IF.
034800*
034900 P340-FIM.
035000*
035100 P400-MANTEM-TABELA.
035200*-----------------------------------------------------------------
035300*     ADD THE PREFIX TO THE DEDUP TABLE, OR REPLACE THE KEPT
035400*     AS-PATH (USED ONLY FOR THE SHORTEST-PATH TIE-BREAK, NOT
035500*     EMITTED) WHEN THE NEW ONE IS SHORTER.
035600*-----------------------------------------------------------------
035700     MOVE ZERO                       TO WS-IDX-1.
035800     PERFORM P410-PROCURA-PREFIXO THRU P410-FIM
035900             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
036000             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
036100             OR WS-IDX-1 NOT = ZERO.
036200*
036300     IF WS-IDX-1 = ZERO
036400         PERFORM P420-INSERE-NOVO    THRU P420-FIM
036500     ELSE
036600         PERFORM P430-COMPARA-E-SUBSTITUI THRU P430-FIM
036700     END-IF.
036800*
036900 P400-FIM.
037000*
037100 P410-PROCURA-PREFIXO.
037200*
037300     IF WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX) = WS-RTX-PREFIX
037400         SET WS-IDX-1                TO WS-RTX-TBL-IDX
037500     END-IF.
037600*
037700 P410-FIM.
037800*
037900 P420-INSERE-NOVO.
038000*
038100     IF WS-RTX-ROUTE-COUNT >= 2000
038200         ADD 1                       TO WS-COUNT-REJECTED
038300         GO TO P420-FIM
038400     END-IF.
038500*
038600     ADD 1                           TO WS-RTX-ROUTE-COUNT.
038700     SET WS-RTX-TBL-IDX              TO WS-RTX-ROUTE-COUNT.
038800     MOVE WS-RTX-PREFIX   TO WS-RTX-TBL-PREFIX  (WS-RTX-TBL-IDX).
038900     MOVE WS-RTX-AS-PATH  TO WS-RTX-TBL-AS-PATH (WS-RTX-TBL-IDX).
039000*
039100 P420-FIM.
039200*
039300 P430-COMPARA-E-SUBSTITUI.
039400*
039500     MOVE "C"                        TO WS-0910-FUNCTION.
039600     MOVE WS-RTX-TBL-AS-PATH (WS-IDX-1) TO WS-0910-AS-PATH-1.
039700     MOVE WS-RTX-AS-PATH             TO WS-0910-AS-PATH-2.
039800     CALL "RTXP0910"                 USING WS-0910-PARM.
039900*
040000     IF WS-0910-WINNER = 2
040100         MOVE WS-RTX-AS-PATH TO WS-RTX-TBL-AS-PATH (WS-IDX-1)
040200     END-IF.
040300*
040400 P430-FIM.
040500*
040600 P500-AGREGA.
040700*
040800     IF NOT AGGREGATE-REQUESTED
040900         GO TO P500-FIM
041000     END-IF.
041100*
041200     MOVE ZERO                       TO WS-RTX-V4-PREFIX-COUNT
041300                                         WS-RTX-V6-PREFIX-COUNT.
041400     MOVE SPACES                     TO WS-RTX-V4-PREFIX-TABLE
041500                                         WS-RTX-V6-PREFIX-TABLE.
041600     PERFORM P510-SEPARA-FAMILIA     THRU P510-FIM
041700             VARYING WS-RTX-TBL-IDX FROM 1 BY 1
041800             UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT.
041900*
042000     MOVE WS-RTX-V4-PREFIX-COUNT     TO WS-0920-PREFIX-COUNT.
042100     MOVE WS-RTX-V4-PREFIX-TABLE     TO WS-0920-PREFIX-TABLE.
042200     CALL "RTXP0920"                 USING WS-0920-PARM.
042300*
042400 P500-FIM.
042500*
042600 P510-SEPARA-FAMILIA.
042700*
042800     MOVE ZERO                       TO WS-V4-V6-COLON-COUNT.
042900     INSPECT WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
043000             TALLYING WS-V4-V6-COLON-COUNT FOR ALL ":".
043100*
043200     IF WS-V4-V6-COLON-COUNT > ZERO
043300         IF WS-RTX-V6-PREFIX-COUNT < 2000
043400             ADD 1                   TO WS-RTX-V6-PREFIX-COUNT
043500             SET WS-RTX-V6-IDX       TO WS-RTX-V6-PREFIX-COUNT
043600             MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
043700                                 TO WS-RTX-V6-PREFIX (WS-RTX-V6-IDX)
043800         END-IF
043900     ELSE
044000         IF WS-RTX-V4-PREFIX-COUNT < 2000
044100             ADD 1                   TO WS-RTX-V4-PREFIX-COUNT
044200             SET WS-RTX-V4-IDX       TO WS-RTX-V4-PREFIX-COUNT
044300             MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
044400                                 TO WS-RTX-V4-PREFIX (WS-RTX-V4-IDX)
044500         END-IF
044600     END-IF.
044700*
044800 P510-FIM.
044900*
045000 P700-GRAVA-SAIDA.
045100*
045200     IF AGGREGATE-REQUESTED
045300         PERFORM P710-GRAVA-V6-ORIGINAIS THRU P710-FIM
045400                 VARYING WS-RTX-TBL-IDX FROM 1 BY 1
045500                 UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
045600         PERFORM P720-GRAVA-V4-AGREGADOS THRU P720-FIM
045700                 VARYING WS-IDX-1 FROM 1 BY 1
045800                 UNTIL WS-IDX-1 > WS-0920-MERGED-COUNT
045900     ELSE
046000         PERFORM P730-GRAVA-SEM-AGREGAR THRU P730-FIM
046100                 VARYING WS-RTX-TBL-IDX FROM 1 BY 1
046200                 UNTIL WS-RTX-TBL-IDX > WS-RTX-ROUTE-COUNT
046300     END-IF.
046400*
046500 P700-FIM.
046600*
046700 P710-GRAVA-V6-ORIGINAIS.
046800*
046900     MOVE ZERO                       TO WS-V4-V6-COLON-COUNT.
047000     INSPECT WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX)
047100             TALLYING WS-V4-V6-COLON-COUNT FOR ALL ":".
047200*
047300     IF WS-V4-V6-COLON-COUNT > ZERO
047400         MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX) TO
047500                 REG-PREFIX-LIST-TEXT
047600         PERFORM P740-GRAVA-LINHA     THRU P740-FIM
047700     END-IF.
047800*
047900 P710-FIM.
048000*
048100 P720-GRAVA-V4-AGREGADOS.
048200*
048300     MOVE WS-0920-MERGED-ENTRY (WS-IDX-1) TO REG-PREFIX-LIST-TEXT.
048400     PERFORM P740-GRAVA-LINHA        THRU P740-FIM.
048500*
048600 P720-FIM.
048700*
048800 P730-GRAVA-SEM-AGREGAR.
048900*
049000     MOVE WS-RTX-TBL-PREFIX (WS-RTX-TBL-IDX) TO
049100             REG-PREFIX-LIST-TEXT.
049200     PERFORM P740-GRAVA-LINHA        THRU P740-FIM.
049300*
049400 P730-FIM.
049500*
049600 P740-GRAVA-LINHA.
049700*
049800     WRITE FD-PREFIX-LIST-OUT-REC    FROM REG-PREFIX-LIST.
049900     ADD 1                           TO WS-COUNT-WRITTEN.
050000*
050100 P740-FIM.
050200*
050300 P900-FIM.
050400*
050500     CLOSE ROUTE-CSV-IN
050600           PREFIX-LIST-OUT.
050700*
050800     MOVE WS-COUNT-READ               TO WS-COUNT-EDIT.
050900     DISPLAY "RTXP0110 - ROUTES READ        : " WS-COUNT-EDIT.
051000     MOVE WS-COUNT-REJECTED            TO WS-COUNT-EDIT.
051100     DISPLAY "RTXP0110 - ROUTES REJECTED    : " WS-COUNT-EDIT.
051200     MOVE WS-COUNT-FILTERED            TO WS-COUNT-EDIT.
051300     DISPLAY "RTXP0110 - ROUTES FILTERED OUT: " WS-COUNT-EDIT.
051400     MOVE WS-COUNT-WRITTEN             TO WS-COUNT-EDIT.
051500     DISPLAY "RTXP0110 - PREFIXES WRITTEN   : " WS-COUNT-EDIT.
051600*
051700     IF AGGREGATE-REQUESTED
051800         MOVE WS-0920-ADDR-TOTAL      TO WS-ADDR-TOTAL-EDIT
051900         DISPLAY "RTXP0110 - IPV4 ADDRESSES COVERED: "
052000                 WS-ADDR-TOTAL-EDIT
052100     END-IF.
052200*
052300 P900-EXIT.
052400     EXIT.
052500*
052600 END PROGRAM RTXP0110.
