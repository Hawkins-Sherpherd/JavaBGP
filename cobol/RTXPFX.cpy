000100******************************************************************
000200* RTXPFX  -  PREFIX LIST RECORD LAYOUT
000300* USED UNDER THE FD FOR PREFIX-LIST-IN / PREFIX-LIST-OUT IN
000400* RTXP0120, AND AS THE OUTPUT RECORD OF RTXP0110 (ROUTE EXTRACT
000500* TO PREFIX LIST, WITH OR WITHOUT AGGREGATION).  NO HEADER LINE,
000600* ONE CIDR PER RECORD.
000700******************************************************************
000720* 2003-07-22 CR-0902 (PJR) - REG-PREFIX-LIST-TEXT WIDENED FROM
000740* X(40) TO X(43) - AN UNCOMPRESSED IPV6 CIDR SUCH AS A /128 RUNS
000760* THE FULL 43 BYTES USED BY WS-RTX-PREFIX ELSEWHERE, AND THE OLD
000780* 40-BYTE FIELD WAS CHOPPING THE LAST THREE CHARACTERS ON WRITE.
000790******************************************************************
000800* 2009-11-04 CR-0963 (PJR) - ADDED PREFIX-LIST-LINE-BLANK AND THE
000810* REG-PREFIX-LIST-PEEK REDEFINES BELOW - THE SAME LEAD/FILLER
000820* SPLIT RTXTAB ALREADY USES ON WS-RTX-TBL-PREFIX - SO RTXP0120 NO
000830* LONGER HAS TO COMPARE THE WHOLE 43-BYTE FIELD AGAINST SPACES
000840* JUST TO DETECT A BLANK LINE.
000850******************************************************************
000900*
000910 01  REG-PREFIX-LIST.
001000     05  REG-PREFIX-LIST-TEXT        PIC X(043).
001010         88  PREFIX-LIST-LINE-BLANK  VALUE SPACES.
001020*            ALTERNATE VIEW OF THE PREFIX TEXT, USED TO PEEK AT
001030*            THE LEADING FOUR BYTES - THE SAME LEAD/FILLER SPLIT
001040*            RTXTAB USES ON WS-RTX-TBL-PREFIX.
001050     05  REG-PREFIX-LIST-PEEK REDEFINES
001060                                 REG-PREFIX-LIST-TEXT.
001070         10  REG-PFX-LEAD        PIC X(04).
001080         10  FILLER              PIC X(39).
001100     05  FILLER                      PIC X(002).
